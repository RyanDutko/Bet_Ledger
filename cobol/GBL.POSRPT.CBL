000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-POSITION-RPT.
000400 AUTHOR.        T. QUILLEN.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  09/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-POSITION-RPT                                               *
001200*                                                                 *
001300*  NIGHTLY OWNERSHIP / EXPOSURE REPORT.  SECTION 1 PRINTS EACH    *
001400*  MEMBER'S OWNERSHIP (DEPOSITS/WITHDRAWALS PLUS SETTLED NET) AND *
001500*  LIVE MONEY (OWNERSHIP LESS WHAT'S STILL AT RISK IN OPEN BETS). *
001600*  SECTION 2 PRINTS EACH OPEN BET, NEWEST FIRST, WITH ITS         *
001700*  COMBINED ODDS AND POTENTIAL PAYOUT IF EVERY LEG CAME IN - CALLS*
001800*  GBL-ODDS-ENGINE FOR THE ODDS MATH.  FINAL LINE IS THE POOL'S   *
001900*  TOTAL EXPOSURE ACROSS ALL OPEN BETS.                           *
002000******************************************************************
002100*
002200*    CHANGE LOG
002300*    ----------
002400*    09/03/91  TQ    ORIGINAL PROGRAM.
002500*    02/09/95  TQ    ADDED THE ONE-BYTE BET-STATUS-CD VIEW TO THE
002600*                     BET RECORD SO THE OPEN-BET SELECTION AND
002700*                     EXPOSURE ACCUMULATION NO LONGER COMPARE THE
002800*                     FULL 10-BYTE STATUS WORD.
002900*    01/06/99  DAR   Y2K REVIEW - REPORT HEADING DATE NOW COMES
003000*                     FROM "DATE YYYYMMDD" INSTEAD OF THE 2-DIGIT
003100*                     YEAR FORM (TICKET Y2K-0041).
003200*    08/22/03  DAR   PER-PERSON DOLLAR COLUMNS NOW ROUTE THROUGH
003300*                     ONE EDIT WORK AREA (WS-EDIT-AMOUNT) INSTEAD
003400*                     OF FIVE SEPARATE ONES - EASIER TO AUDIT THE
003500*                     CENTS-TO-DOLLARS CONVERSION IN ONE PLACE.
003600*    03/02/12  DAR   COMBINED-ODDS LOOP FOR SECTION 2 NOW CALLS
003700*                     GBL-ODDS-ENGINE FUNCTION 4 INSTEAD OF
003800*                     CARRYING ITS OWN RUNNING-PRODUCT LOOP - SEE
003900*                     THE ODDS ENGINE'S OWN CHANGE LOG.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-370.
004400 OBJECT-COMPUTER.   IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT GBL-PERSON-FILE ASSIGN TO PERSFIL
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-PERSON-FILE-STATUS.
005200     SELECT GBL-TRAN-FILE ASSIGN TO TRANFIL
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-TRAN-FILE-STATUS.
005500     SELECT GBL-BET-FILE ASSIGN TO BETFIL
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-BET-FILE-STATUS.
005800     SELECT GBL-LEG-FILE ASSIGN TO LEGFIL
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-LEG-FILE-STATUS.
006100     SELECT GBL-PART-FILE ASSIGN TO PARTFIL
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-PART-FILE-STATUS.
006400     SELECT GBL-SETL-FILE ASSIGN TO SETLFIL
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-SETL-FILE-STATUS.
006700     SELECT GBL-REPORT-OUT ASSIGN TO POSRPT
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WS-REPORT-FILE-STATUS.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  GBL-PERSON-FILE
007400     LABEL RECORD STANDARD.
007500 01  GBL-PERSON-RECORD.
007600     05  PERSON-ID                    PIC 9(9).
007700     05  PERSON-NAME                  PIC X(100).
007800*
007900 FD  GBL-TRAN-FILE
008000     LABEL RECORD STANDARD.
008100 01  GBL-TRAN-RECORD.
008200     05  TRAN-ID                      PIC 9(9).
008300     05  TRAN-PERSON-ID                PIC 9(9).
008400     05  TRAN-TYPE                    PIC X(10).
008500     05  TRAN-AMOUNT-CENTS             PIC S9(11).
008600     05  TRAN-NOTE                    PIC X(100).
008700     05  TRAN-TS                      PIC X(19).
008800*
008900 FD  GBL-BET-FILE
009000     LABEL RECORD STANDARD.
009100 01  GBL-BET-RECORD.
009200     05  BET-ID                       PIC 9(9).
009300     05  BET-STAKE-CENTS              PIC S9(11).
009400     05  BET-STATUS                   PIC X(10).
009500     05  BET-PLACED-AT                PIC X(19).
009600     05  BET-SETTLED-AT               PIC X(19).
009700     05  FILLER                       PIC X(2).
009800*
009900*    ONE-BYTE STATUS VIEW - SEE 02/09/95 CHANGE LOG ENTRY ABOVE
010000 01  BET-STATUS-IND REDEFINES GBL-BET-RECORD.
010100     05  FILLER                       PIC X(20).
010200     05  BET-STATUS-CD                PIC X(1).
010300         88  BET-STATUS-CD-OPEN           VALUE "O".
010400         88  BET-STATUS-CD-WON            VALUE "W".
010500         88  BET-STATUS-CD-LOST           VALUE "L".
010600         88  BET-STATUS-CD-VOID           VALUE "V".
010700         88  BET-STATUS-CD-CASHED         VALUE "C".
010800     05  FILLER                       PIC X(49).
010900*
011000 FD  GBL-LEG-FILE
011100     LABEL RECORD STANDARD.
011200 01  GBL-LEG-RECORD.
011300     05  LEG-ID                       PIC 9(9).
011400     05  LEG-BET-ID                   PIC 9(9).
011500     05  LEG-MATCHUP                  PIC X(60).
011600     05  LEG-DESCRIPTION              PIC X(60).
011700     05  LEG-AMERICAN-ODDS            PIC S9(5).
011800     05  LEG-RESULT                   PIC X(10).
011900     05  FILLER                       PIC X(2).
012000*
012100 FD  GBL-PART-FILE
012200     LABEL RECORD STANDARD.
012300 01  GBL-PART-RECORD.
012400     05  PART-ID                      PIC 9(9).
012500     05  PART-BET-ID                  PIC 9(9).
012600     05  PART-PERSON-ID               PIC 9(9).
012700     05  PART-STAKE-CENTS             PIC S9(11).
012800     05  FILLER                       PIC X(2).
012900*
013000*    COMPOSITE BET+PERSON KEY VIEW - SEE GBL-PART-ACTIVITY'S OWN
013100*    CHANGE LOG FOR WHY THIS PAIR IS CARRIED TOGETHER
013200 01  PART-COMPOSITE-KEY-AREA REDEFINES GBL-PART-RECORD.
013300     05  FILLER                       PIC X(9).
013400     05  PART-COMPOSITE-KEY.
013500         10  PART-COMPOSITE-BET-ID        PIC 9(9).
013600         10  PART-COMPOSITE-PERSON-ID     PIC 9(9).
013700     05  FILLER                       PIC X(13).
013800*
013900 FD  GBL-SETL-FILE
014000     LABEL RECORD STANDARD.
014100 01  GBL-SETL-RECORD.
014200     05  SETL-ID                      PIC 9(9).
014300     05  SETL-BET-ID                  PIC 9(9).
014400     05  SETL-PERSON-ID               PIC 9(9).
014500     05  SETL-NET-CENTS               PIC S9(11).
014600     05  SETL-TS                      PIC X(19).
014700     05  FILLER                       PIC X(3).
014800*
014900*    RAW SIGNED NET DIGITS - THE VIEW GBL-SETL-MOVEMENT'S OWN
015000*    CHANGE LOG SAYS WAS ADDED FOR THIS REPORT'S ACCUMULATOR
015100 01  SETL-NET-PARTS REDEFINES GBL-SETL-RECORD.
015200     05  FILLER                       PIC X(27).
015300     05  SETL-NET-SIGN-AREA           PIC S9(11).
015400     05  FILLER                       PIC X(22).
015500*
015600 FD  GBL-REPORT-OUT
015700     LABEL RECORD STANDARD.
015800 01  GBL-POSRPT-LINE                  PIC X(132).
015900*
016000 WORKING-STORAGE SECTION.
016100 77  WS-PERSON-FILE-STATUS             PIC X(2).
016200 77  WS-TRAN-FILE-STATUS               PIC X(2).
016300 77  WS-BET-FILE-STATUS                PIC X(2).
016400 77  WS-LEG-FILE-STATUS                PIC X(2).
016500 77  WS-PART-FILE-STATUS               PIC X(2).
016600 77  WS-SETL-FILE-STATUS                PIC X(2).
016700 77  WS-REPORT-FILE-STATUS              PIC X(2).
016800*
016900 77  WS-PERSON-EOF                     PIC X(1)  VALUE "N".
017000     88  WS-PERSON-EOF-YES                 VALUE "Y".
017100 77  WS-TRAN-EOF                       PIC X(1)  VALUE "N".
017200     88  WS-TRAN-EOF-YES                   VALUE "Y".
017300 77  WS-BET-EOF                        PIC X(1)  VALUE "N".
017400     88  WS-BET-EOF-YES                    VALUE "Y".
017500 77  WS-LEG-EOF                        PIC X(1)  VALUE "N".
017600     88  WS-LEG-EOF-YES                    VALUE "Y".
017700 77  WS-PART-EOF                       PIC X(1)  VALUE "N".
017800     88  WS-PART-EOF-YES                    VALUE "Y".
017900 77  WS-SETL-EOF                       PIC X(1)  VALUE "N".
018000     88  WS-SETL-EOF-YES                    VALUE "Y".
018100*
018200 77  WS-PERSON-CT                      PIC 9(4)  COMP  VALUE ZERO.
018300 77  WS-TRAN-CT                        PIC 9(4)  COMP  VALUE ZERO.
018400 77  WS-BET-CT                         PIC 9(4)  COMP  VALUE ZERO.
018500 77  WS-LEG-CT                         PIC 9(4)  COMP  VALUE ZERO.
018600 77  WS-PART-CT                        PIC 9(4)  COMP  VALUE ZERO.
018700 77  WS-SETL-CT                        PIC 9(4)  COMP  VALUE ZERO.
018800 77  WS-OPEN-BET-CT                    PIC 9(4)  COMP  VALUE ZERO.
018900*
019000 77  WS-PERSON-IX                      PIC 9(4)  COMP.
019100 77  WS-TRAN-IX                        PIC 9(4)  COMP.
019200 77  WS-BET-IX                         PIC 9(4)  COMP.
019300 77  WS-LEG-IX                         PIC 9(4)  COMP.
019400 77  WS-PART-IX                        PIC 9(4)  COMP.
019500 77  WS-SETL-IX                        PIC 9(4)  COMP.
019600 77  WS-OPEN-IX                        PIC 9(4)  COMP.
019700 77  WS-SCAN-IX                        PIC 9(4)  COMP.
019800 77  WS-EXP-BET-SCAN-IX                PIC 9(4)  COMP.
019900 77  WS-SORT-I                         PIC 9(4)  COMP.
020000 77  WS-SORT-J                         PIC 9(4)  COMP.
020100*
020200 77  WS-SEARCH-PERSON-ID               PIC 9(9).
020300 77  WS-FOUND-PERSON-IX                PIC 9(4)  COMP  VALUE ZERO.
020400 77  WS-SEARCH-BET-ID                  PIC 9(9).
020500 77  WS-LEG-COUNT-FOR-BET              PIC 9(3)  COMP.
020600*
020700 77  WS-COMBINED-DECIMAL-ODDS          PIC 9(3)V9(6).
020800 77  WS-BET-POTENTIAL-PAYOUT-CENTS     PIC S9(11).
020900 77  WS-GRAND-TOTAL-CENTS              PIC S9(13) VALUE ZERO.
021000 77  WS-EDIT-AMOUNT                    PIC S9(9)V99.
021100*
021200*    ODDS ENGINE CALL PARAMETERS - MUST MATCH GBL-ODDS-ENGINE'S
021300*    LINKAGE SECTION PICTURE FOR PICTURE
021400 77  WS-ODDS-FUNCTION-CD               PIC X(1).
021500 77  WS-ODDS-AMERICAN                  PIC S9(5).
021600 77  WS-ODDS-DECIMAL                   PIC 9(3)V9(6).
021700 77  WS-ODDS-STAKE-CENTS               PIC S9(11).
021800 77  WS-ODDS-PAYOUT-CENTS              PIC S9(11).
021900 77  WS-ODDS-LEG-COUNT                 PIC 9(3)   COMP.
022000 01  WS-ODDS-LEG-TABLE.
022100     05  WS-ODDS-LEG-DECIMAL-ODDS OCCURS 20 TIMES
022200                                       PIC 9(3)V9(6) COMP-3.
022300 77  WS-ODDS-TOTAL-STAKE-CENTS         PIC S9(11).
022400 77  WS-ODDS-TOTAL-PAYOUT-CENTS        PIC S9(11).
022500*
022600 77  WS-RUN-DATE-RAW                   PIC 9(8).
022700 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.
022800     05  WS-RUN-YYYY                      PIC 9(4).
022900     05  WS-RUN-MM                        PIC 9(2).
023000     05  WS-RUN-DD                        PIC 9(2).
023100 77  WS-RUN-DATE-DISPLAY                PIC X(10).
023200*
023300*    SMALL HOUSEHOLD LEDGER VOLUMES - SEE GBL-BET-SETTLE FOR THE
023400*    SAME TABLE SIZE REASONING
023500 01  WS-PERSON-TABLE.
023600     05  WS-PERSON-ENTRY OCCURS 50 TIMES.
023700         10  WPR-PERSON-ID                PIC 9(9).
023800         10  WPR-NAME                     PIC X(100).
023900         10  WPR-TRAN-TOTAL               PIC S9(13).
024000         10  WPR-SETL-TOTAL               PIC S9(13).
024100         10  WPR-EXPOSURE                 PIC S9(13).
024200         10  WPR-OWNERSHIP                PIC S9(13).
024300         10  WPR-LIVE-MONEY               PIC S9(13).
024400 01  WS-TRAN-TABLE.
024500     05  WS-TRAN-ENTRY OCCURS 500 TIMES.
024600         10  WT-PERSON-ID                 PIC 9(9).
024700         10  WT-AMOUNT-CENTS              PIC S9(11).
024800 01  WS-BET-TABLE.
024900     05  WS-BET-ENTRY OCCURS 200 TIMES.
025000         10  WB-BET-ID                    PIC 9(9).
025100         10  WB-STAKE-CENTS               PIC S9(11).
025200         10  WB-STATUS-CD                 PIC X(1).
025300         10  WB-PLACED-AT                 PIC X(19).
025400 01  WS-LEG-TABLE.
025500     05  WS-LEG-ENTRY OCCURS 800 TIMES.
025600         10  WL-BET-ID                    PIC 9(9).
025700         10  WL-AMERICAN-ODDS             PIC S9(5).
025800 01  WS-PART-TABLE.
025900     05  WS-PART-ENTRY OCCURS 800 TIMES.
026000         10  WP-BET-ID                    PIC 9(9).
026100         10  WP-PERSON-ID                 PIC 9(9).
026200         10  WP-STAKE-CENTS               PIC S9(11).
026300 01  WS-SETL-TABLE.
026400     05  WS-SETL-ENTRY OCCURS 500 TIMES.
026500         10  WS-SETL-PERSON-ID            PIC 9(9).
026600         10  WS-SETL-NET-CENTS            PIC S9(11).
026700 01  WS-OPEN-BET-TABLE.
026800     05  WS-OPEN-BET-ENTRY OCCURS 200 TIMES.
026900         10  WOB-BET-ID                   PIC 9(9).
027000         10  WOB-STAKE-CENTS              PIC S9(11).
027100         10  WOB-PLACED-AT                PIC X(19).
027200 01  WS-SWAP-AREA.
027300     05  WOB-SWAP-BET-ID                  PIC 9(9).
027400     05  WOB-SWAP-STAKE-CENTS             PIC S9(11).
027500     05  WOB-SWAP-PLACED-AT               PIC X(19).
027600*
027700*    REPORT PRINT-LINE VIEWS - MIRROR THE HEADING/DETAIL-AREA
027800*    REDEFINES IDIOM THIS SHOP USES ON ITS HEADER/DETAIL/TRAILER
027900*    EXTRACT RECORDS
028000 01  POSRPT-HEADING-LINE REDEFINES GBL-POSRPT-LINE.
028100     05  RH-TITLE                     PIC X(40).
028200     05  FILLER                       PIC X(10).
028300     05  RH-RUN-DATE                  PIC X(10).
028400     05  FILLER                       PIC X(72).
028500 01  POSRPT-PERSON-LINE REDEFINES GBL-POSRPT-LINE.
028600     05  PL-PERSON-ID                 PIC 9(9).
028700     05  FILLER                       PIC X(2).
028800     05  PL-NAME                      PIC X(20).
028900     05  FILLER                       PIC X(2).
029000     05  PL-OWNERSHIP                 PIC ZZZ,ZZZ,ZZ9.99-.
029100     05  FILLER                       PIC X(2).
029200     05  PL-LIVE-MONEY                PIC ZZZ,ZZZ,ZZ9.99-.
029300     05  FILLER                       PIC X(2).
029400     05  PL-EXPOSURE                  PIC ZZZ,ZZZ,ZZ9.99-.
029500     05  FILLER                       PIC X(50).
029600 01  POSRPT-BET-LINE REDEFINES GBL-POSRPT-LINE.
029700     05  BL-BET-ID                    PIC 9(9).
029800     05  FILLER                       PIC X(2).
029900     05  BL-LEG-COUNT                 PIC ZZ9.
030000     05  FILLER                       PIC X(2).
030100     05  BL-TOTAL-STAKE                PIC ZZZ,ZZZ,ZZ9.99-.
030200     05  FILLER                       PIC X(2).
030300     05  BL-POTENTIAL-PAYOUT           PIC ZZZ,ZZZ,ZZ9.99-.
030400     05  FILLER                       PIC X(84).
030500 01  POSRPT-TOTAL-LINE REDEFINES GBL-POSRPT-LINE.
030600     05  TL-LABEL                     PIC X(20).
030700     05  FILLER                       PIC X(2).
030800     05  TL-GRAND-TOTAL                PIC ZZZ,ZZZ,ZZ9.99-.
030900     05  FILLER                       PIC X(95).
031000*
031100 PROCEDURE DIVISION.
031200*
031300 1000-GBL-POSITION-RPT.
031400     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
031500     OPEN OUTPUT GBL-REPORT-OUT.
031600     PERFORM 1500-PRINT-REPORT-HEADING THRU 1500-EXIT.
031700     PERFORM 2000-LOAD-PERSON-TABLE THRU 2000-EXIT.
031800     PERFORM 2050-LOAD-TRAN-TABLE THRU 2050-EXIT.
031900     PERFORM 2070-LOAD-BET-TABLE THRU 2070-EXIT.
032000     PERFORM 2090-LOAD-LEG-TABLE THRU 2090-EXIT.
032100     PERFORM 2100-LOAD-PART-TABLE THRU 2100-EXIT.
032200     PERFORM 2120-LOAD-SETL-TABLE THRU 2120-EXIT.
032300     PERFORM 2200-SELECT-OPEN-BETS THRU 2200-EXIT.
032400     PERFORM 2300-SORT-OPEN-BETS-DESC THRU 2300-EXIT.
032500     PERFORM 3000-BUILD-PERSON-TOTALS THRU 3000-EXIT.
032600     PERFORM 3500-PRINT-PERSON-LINES THRU 3500-EXIT.
032700     PERFORM 4000-BUILD-OPEN-BET-LINES THRU 4000-EXIT.
032800     PERFORM 5000-PRINT-GRAND-TOTAL THRU 5000-EXIT.
032900     CLOSE GBL-REPORT-OUT.
033000     STOP RUN.
033100*
033200 1100-INITIALIZE.
033300     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
033400     STRING WS-RUN-YYYY "-" WS-RUN-MM "-" WS-RUN-DD
033500         DELIMITED BY SIZE INTO WS-RUN-DATE-DISPLAY.
033600 1100-EXIT.
033700     EXIT.
033800*
033900 1500-PRINT-REPORT-HEADING.
034000     MOVE SPACES TO GBL-POSRPT-LINE.
034100     MOVE "POOL OWNERSHIP / EXPOSURE REPORT" TO RH-TITLE.
034200     MOVE WS-RUN-DATE-DISPLAY TO RH-RUN-DATE.
034300     WRITE GBL-POSRPT-LINE AFTER ADVANCING TOP-OF-FORM.
034400     MOVE SPACES TO GBL-POSRPT-LINE.
034500     WRITE GBL-POSRPT-LINE AFTER ADVANCING 2 LINES.
034600 1500-EXIT.
034700     EXIT.
034800*
034900 2000-LOAD-PERSON-TABLE.
035000     OPEN INPUT GBL-PERSON-FILE.
035100     PERFORM 2010-READ-ONE-PERSON THRU 2010-EXIT.
035200     PERFORM 2020-STORE-ONE-PERSON THRU 2020-EXIT
035300         UNTIL WS-PERSON-EOF-YES.
035400     CLOSE GBL-PERSON-FILE.
035500 2000-EXIT.
035600     EXIT.
035700*
035800 2010-READ-ONE-PERSON.
035900     READ GBL-PERSON-FILE
036000         AT END MOVE "Y" TO WS-PERSON-EOF
036100     END-READ.
036200 2010-EXIT.
036300     EXIT.
036400*
036500 2020-STORE-ONE-PERSON.
036600     ADD 1 TO WS-PERSON-CT.
036700     MOVE PERSON-ID   TO WPR-PERSON-ID (WS-PERSON-CT).
036800     MOVE PERSON-NAME TO WPR-NAME (WS-PERSON-CT).
036900     MOVE ZERO TO WPR-TRAN-TOTAL (WS-PERSON-CT)
037000                  WPR-SETL-TOTAL (WS-PERSON-CT)
037100                  WPR-EXPOSURE (WS-PERSON-CT)
037200                  WPR-OWNERSHIP (WS-PERSON-CT)
037300                  WPR-LIVE-MONEY (WS-PERSON-CT).
037400     PERFORM 2010-READ-ONE-PERSON THRU 2010-EXIT.
037500 2020-EXIT.
037600     EXIT.
037700*
037800 2050-LOAD-TRAN-TABLE.
037900     OPEN INPUT GBL-TRAN-FILE.
038000     PERFORM 2060-READ-ONE-TRAN THRU 2060-EXIT.
038100     PERFORM 2065-STORE-ONE-TRAN THRU 2065-EXIT
038200         UNTIL WS-TRAN-EOF-YES.
038300     CLOSE GBL-TRAN-FILE.
038400 2050-EXIT.
038500     EXIT.
038600*
038700 2060-READ-ONE-TRAN.
038800     READ GBL-TRAN-FILE
038900         AT END MOVE "Y" TO WS-TRAN-EOF
039000     END-READ.
039100 2060-EXIT.
039200     EXIT.
039300*
039400 2065-STORE-ONE-TRAN.
039500     ADD 1 TO WS-TRAN-CT.
039600     MOVE TRAN-PERSON-ID    TO WT-PERSON-ID (WS-TRAN-CT).
039700     MOVE TRAN-AMOUNT-CENTS TO WT-AMOUNT-CENTS (WS-TRAN-CT).
039800     PERFORM 2060-READ-ONE-TRAN THRU 2060-EXIT.
039900 2065-EXIT.
040000     EXIT.
040100*
040200 2070-LOAD-BET-TABLE.
040300     OPEN INPUT GBL-BET-FILE.
040400     PERFORM 2080-READ-ONE-BET THRU 2080-EXIT.
040500     PERFORM 2085-STORE-ONE-BET THRU 2085-EXIT
040600         UNTIL WS-BET-EOF-YES.
040700     CLOSE GBL-BET-FILE.
040800 2070-EXIT.
040900     EXIT.
041000*
041100 2080-READ-ONE-BET.
041200     READ GBL-BET-FILE
041300         AT END MOVE "Y" TO WS-BET-EOF
041400     END-READ.
041500 2080-EXIT.
041600     EXIT.
041700*
041800 2085-STORE-ONE-BET.
041900     ADD 1 TO WS-BET-CT.
042000     MOVE BET-ID          TO WB-BET-ID (WS-BET-CT).
042100     MOVE BET-STAKE-CENTS TO WB-STAKE-CENTS (WS-BET-CT).
042200     MOVE BET-STATUS-CD OF BET-STATUS-IND
042300                          TO WB-STATUS-CD (WS-BET-CT).
042400     MOVE BET-PLACED-AT   TO WB-PLACED-AT (WS-BET-CT).
042500     PERFORM 2080-READ-ONE-BET THRU 2080-EXIT.
042600 2085-EXIT.
042700     EXIT.
042800*
042900 2090-LOAD-LEG-TABLE.
043000     OPEN INPUT GBL-LEG-FILE.
043100     PERFORM 2095-READ-ONE-LEG THRU 2095-EXIT.
043200     PERFORM 2098-STORE-ONE-LEG THRU 2098-EXIT
043300         UNTIL WS-LEG-EOF-YES.
043400     CLOSE GBL-LEG-FILE.
043500 2090-EXIT.
043600     EXIT.
043700*
043800 2095-READ-ONE-LEG.
043900     READ GBL-LEG-FILE
044000         AT END MOVE "Y" TO WS-LEG-EOF
044100     END-READ.
044200 2095-EXIT.
044300     EXIT.
044400*
044500 2098-STORE-ONE-LEG.
044600     ADD 1 TO WS-LEG-CT.
044700     MOVE LEG-BET-ID        TO WL-BET-ID (WS-LEG-CT).
044800     MOVE LEG-AMERICAN-ODDS TO WL-AMERICAN-ODDS (WS-LEG-CT).
044900     PERFORM 2095-READ-ONE-LEG THRU 2095-EXIT.
045000 2098-EXIT.
045100     EXIT.
045200*
045300 2100-LOAD-PART-TABLE.
045400     OPEN INPUT GBL-PART-FILE.
045500     PERFORM 2110-READ-ONE-PART THRU 2110-EXIT.
045600     PERFORM 2115-STORE-ONE-PART THRU 2115-EXIT
045700         UNTIL WS-PART-EOF-YES.
045800     CLOSE GBL-PART-FILE.
045900 2100-EXIT.
046000     EXIT.
046100*
046200 2110-READ-ONE-PART.
046300     READ GBL-PART-FILE
046400         AT END MOVE "Y" TO WS-PART-EOF
046500     END-READ.
046600 2110-EXIT.
046700     EXIT.
046800*
046900 2115-STORE-ONE-PART.
047000     ADD 1 TO WS-PART-CT.
047100     MOVE PART-COMPOSITE-BET-ID    TO WP-BET-ID (WS-PART-CT).
047200     MOVE PART-COMPOSITE-PERSON-ID TO WP-PERSON-ID (WS-PART-CT).
047300     MOVE PART-STAKE-CENTS         TO WP-STAKE-CENTS (WS-PART-CT).
047400     PERFORM 2110-READ-ONE-PART THRU 2110-EXIT.
047500 2115-EXIT.
047600     EXIT.
047700*
047800 2120-LOAD-SETL-TABLE.
047900     OPEN INPUT GBL-SETL-FILE.
048000     PERFORM 2130-READ-ONE-SETL THRU 2130-EXIT.
048100     PERFORM 2135-STORE-ONE-SETL THRU 2135-EXIT
048200         UNTIL WS-SETL-EOF-YES.
048300     CLOSE GBL-SETL-FILE.
048400 2120-EXIT.
048500     EXIT.
048600*
048700 2130-READ-ONE-SETL.
048800     READ GBL-SETL-FILE
048900         AT END MOVE "Y" TO WS-SETL-EOF
049000     END-READ.
049100 2130-EXIT.
049200     EXIT.
049300*
049400 2135-STORE-ONE-SETL.
049500     ADD 1 TO WS-SETL-CT.
049600     MOVE SETL-PERSON-ID        TO WS-SETL-PERSON-ID (WS-SETL-CT).
049700     MOVE SETL-NET-SIGN-AREA OF SETL-NET-PARTS
049800                                 TO WS-SETL-NET-CENTS (WS-SETL-CT).
049900     PERFORM 2130-READ-ONE-SETL THRU 2130-EXIT.
050000 2135-EXIT.
050100     EXIT.
050200*
050300*    COPY EVERY OPEN BET OUT TO ITS OWN TABLE SO THE PLACED-AT
050400*    SORT BELOW DOES NOT DISTURB THE BET-ID ORDER THE LEG AND
050500*    PARTICIPANT TABLES WERE LOADED IN
050600 2200-SELECT-OPEN-BETS.
050700     PERFORM 2210-TEST-ONE-BET-OPEN THRU 2210-EXIT
050800         VARYING WS-BET-IX FROM 1 BY 1
050900         UNTIL WS-BET-IX > WS-BET-CT.
051000 2200-EXIT.
051100     EXIT.
051200*
051300 2210-TEST-ONE-BET-OPEN.
051400     IF WB-STATUS-CD (WS-BET-IX) = "O"
051500         ADD 1 TO WS-OPEN-BET-CT
051600         MOVE WB-BET-ID (WS-BET-IX)
051700             TO WOB-BET-ID (WS-OPEN-BET-CT)
051800         MOVE WB-STAKE-CENTS (WS-BET-IX)
051900             TO WOB-STAKE-CENTS (WS-OPEN-BET-CT)
052000         MOVE WB-PLACED-AT (WS-BET-IX)
052100             TO WOB-PLACED-AT (WS-OPEN-BET-CT).
052200 2210-EXIT.
052300     EXIT.
052400*
052500*    BUBBLE SORT - THE OPEN-BET TABLE NEVER HOLDS MORE THAN A FEW
052600*    DOZEN ENTRIES FOR THIS SIZE OF POOL, SO A STRAIGHT EXCHANGE
052700*    SORT IS PLENTY FAST AND NEEDS NO WORK FILE
052800 2300-SORT-OPEN-BETS-DESC.
052900     PERFORM 2310-OUTER-PASS THRU 2310-EXIT
053000         VARYING WS-SORT-I FROM 1 BY 1
053100         UNTIL WS-SORT-I >= WS-OPEN-BET-CT.
053200 2300-EXIT.
053300     EXIT.
053400*
053500 2310-OUTER-PASS.
053600     PERFORM 2320-INNER-COMPARE THRU 2320-EXIT
053700         VARYING WS-SORT-J FROM 1 BY 1
053800         UNTIL WS-SORT-J > WS-OPEN-BET-CT - WS-SORT-I.
053900 2310-EXIT.
054000     EXIT.
054100*
054200 2320-INNER-COMPARE.
054300     IF WOB-PLACED-AT (WS-SORT-J) < WOB-PLACED-AT (WS-SORT-J + 1)
054400         PERFORM 2330-SWAP-ENTRIES THRU 2330-EXIT.
054500 2320-EXIT.
054600     EXIT.
054700*
054800 2330-SWAP-ENTRIES.
054900     MOVE WOB-BET-ID (WS-SORT-J)      TO WOB-SWAP-BET-ID.
055000     MOVE WOB-STAKE-CENTS (WS-SORT-J) TO WOB-SWAP-STAKE-CENTS.
055100     MOVE WOB-PLACED-AT (WS-SORT-J)   TO WOB-SWAP-PLACED-AT.
055200     MOVE WOB-BET-ID (WS-SORT-J + 1)
055300         TO WOB-BET-ID (WS-SORT-J).
055400     MOVE WOB-STAKE-CENTS (WS-SORT-J + 1)
055500         TO WOB-STAKE-CENTS (WS-SORT-J).
055600     MOVE WOB-PLACED-AT (WS-SORT-J + 1)
055700         TO WOB-PLACED-AT (WS-SORT-J).
055800     MOVE WOB-SWAP-BET-ID             TO WOB-BET-ID (WS-SORT-J + 1).
055900     MOVE WOB-SWAP-STAKE-CENTS        TO WOB-STAKE-CENTS (WS-SORT-J + 1).
056000     MOVE WOB-SWAP-PLACED-AT          TO WOB-PLACED-AT (WS-SORT-J + 1).
056100 2330-EXIT.
056200     EXIT.
056300*
056400 3000-BUILD-PERSON-TOTALS.
056500     PERFORM 3010-ACCUM-TRAN-FOR-PERSON THRU 3010-EXIT
056600         VARYING WS-TRAN-IX FROM 1 BY 1
056700         UNTIL WS-TRAN-IX > WS-TRAN-CT.
056800     PERFORM 3020-ACCUM-SETL-FOR-PERSON THRU 3020-EXIT
056900         VARYING WS-SETL-IX FROM 1 BY 1
057000         UNTIL WS-SETL-IX > WS-SETL-CT.
057100     MOVE 1 TO WS-EXP-BET-SCAN-IX.
057200     PERFORM 3030-ACCUM-EXPOSURE-FOR-PART THRU 3030-EXIT
057300         VARYING WS-PART-IX FROM 1 BY 1
057400         UNTIL WS-PART-IX > WS-PART-CT.
057500     PERFORM 3040-DERIVE-OWNERSHIP THRU 3040-EXIT
057600         VARYING WS-PERSON-IX FROM 1 BY 1
057700         UNTIL WS-PERSON-IX > WS-PERSON-CT.
057800 3000-EXIT.
057900     EXIT.
058000*
058100 3010-ACCUM-TRAN-FOR-PERSON.
058200     MOVE WT-PERSON-ID (WS-TRAN-IX) TO WS-SEARCH-PERSON-ID.
058300     PERFORM 3015-FIND-PERSON-INDEX THRU 3015-EXIT.
058400     IF WS-FOUND-PERSON-IX > 0
058500         ADD WT-AMOUNT-CENTS (WS-TRAN-IX)
058600             TO WPR-TRAN-TOTAL (WS-FOUND-PERSON-IX).
058700 3010-EXIT.
058800     EXIT.
058900*
059000 3015-FIND-PERSON-INDEX.
059100     MOVE ZERO TO WS-FOUND-PERSON-IX.
059200     MOVE 1 TO WS-SCAN-IX.
059300     PERFORM 3016-TEST-ONE-PERSON THRU 3016-EXIT
059400         UNTIL WS-SCAN-IX > WS-PERSON-CT
059500            OR WS-FOUND-PERSON-IX > 0.
059600 3015-EXIT.
059700     EXIT.
059800*
059900 3016-TEST-ONE-PERSON.
060000     IF WPR-PERSON-ID (WS-SCAN-IX) = WS-SEARCH-PERSON-ID
060100         MOVE WS-SCAN-IX TO WS-FOUND-PERSON-IX
060200     ELSE
060300         ADD 1 TO WS-SCAN-IX.
060400 3016-EXIT.
060500     EXIT.
060600*
060700 3020-ACCUM-SETL-FOR-PERSON.
060800     MOVE WS-SETL-PERSON-ID (WS-SETL-IX) TO WS-SEARCH-PERSON-ID.
060900     PERFORM 3015-FIND-PERSON-INDEX THRU 3015-EXIT.
061000     IF WS-FOUND-PERSON-IX > 0
061100         ADD WS-SETL-NET-CENTS (WS-SETL-IX)
061200             TO WPR-SETL-TOTAL (WS-FOUND-PERSON-IX).
061300 3020-EXIT.
061400     EXIT.
061500*
061600*    BET AND PARTICIPANT TABLES ARE BOTH LOADED IN ASCENDING
061700*    BET-ID ORDER SO THE BET-STATUS LOOKUP IS A SINGLE FORWARD-
061800*    MOVING POINTER - NO RE-SCAN OF THE BET TABLE PER PARTICIPANT
061900 3030-ACCUM-EXPOSURE-FOR-PART.
062000     PERFORM 3035-ADVANCE-EXP-BET-SCAN THRU 3035-EXIT
062100         UNTIL WS-EXP-BET-SCAN-IX > WS-BET-CT
062200            OR WB-BET-ID (WS-EXP-BET-SCAN-IX) = WP-BET-ID (WS-PART-IX).
062300     IF WS-EXP-BET-SCAN-IX <= WS-BET-CT AND
062400             WB-STATUS-CD (WS-EXP-BET-SCAN-IX) = "O"
062500         MOVE WP-PERSON-ID (WS-PART-IX) TO WS-SEARCH-PERSON-ID
062600         PERFORM 3015-FIND-PERSON-INDEX THRU 3015-EXIT
062700         IF WS-FOUND-PERSON-IX > 0
062800             ADD WP-STAKE-CENTS (WS-PART-IX)
062900                 TO WPR-EXPOSURE (WS-FOUND-PERSON-IX).
063000 3030-EXIT.
063100     EXIT.
063200*
063300 3035-ADVANCE-EXP-BET-SCAN.
063400     ADD 1 TO WS-EXP-BET-SCAN-IX.
063500 3035-EXIT.
063600     EXIT.
063700*
063800 3040-DERIVE-OWNERSHIP.
063900     COMPUTE WPR-OWNERSHIP (WS-PERSON-IX) =
064000         WPR-TRAN-TOTAL (WS-PERSON-IX) + WPR-SETL-TOTAL (WS-PERSON-IX).
064100     COMPUTE WPR-LIVE-MONEY (WS-PERSON-IX) =
064200         WPR-OWNERSHIP (WS-PERSON-IX) - WPR-EXPOSURE (WS-PERSON-IX).
064300 3040-EXIT.
064400     EXIT.
064500*
064600 3500-PRINT-PERSON-LINES.
064700     PERFORM 3510-PRINT-ONE-PERSON-LINE THRU 3510-EXIT
064800         VARYING WS-PERSON-IX FROM 1 BY 1
064900         UNTIL WS-PERSON-IX > WS-PERSON-CT.
065000     MOVE SPACES TO GBL-POSRPT-LINE.
065100     WRITE GBL-POSRPT-LINE AFTER ADVANCING 2 LINES.
065200 3500-EXIT.
065300     EXIT.
065400*
065500 3510-PRINT-ONE-PERSON-LINE.
065600     MOVE SPACES TO GBL-POSRPT-LINE.
065700     MOVE WPR-PERSON-ID (WS-PERSON-IX) TO PL-PERSON-ID.
065800     MOVE WPR-NAME (WS-PERSON-IX)      TO PL-NAME.
065900     COMPUTE WS-EDIT-AMOUNT = WPR-OWNERSHIP (WS-PERSON-IX) / 100.
066000     MOVE WS-EDIT-AMOUNT TO PL-OWNERSHIP.
066100     COMPUTE WS-EDIT-AMOUNT = WPR-LIVE-MONEY (WS-PERSON-IX) / 100.
066200     MOVE WS-EDIT-AMOUNT TO PL-LIVE-MONEY.
066300     COMPUTE WS-EDIT-AMOUNT = WPR-EXPOSURE (WS-PERSON-IX) / 100.
066400     MOVE WS-EDIT-AMOUNT TO PL-EXPOSURE.
066500     WRITE GBL-POSRPT-LINE AFTER ADVANCING 1 LINE.
066600 3510-EXIT.
066700     EXIT.
066800*
066900 4000-BUILD-OPEN-BET-LINES.
067000     PERFORM 4050-PRINT-ONE-BET-LINE THRU 4050-EXIT
067100         VARYING WS-OPEN-IX FROM 1 BY 1
067200         UNTIL WS-OPEN-IX > WS-OPEN-BET-CT.
067300 4000-EXIT.
067400     EXIT.
067500*
067600 4050-PRINT-ONE-BET-LINE.
067700     PERFORM 4100-FIND-LEG-RANGE-FOR-BET THRU 4100-EXIT.
067800     MOVE "4" TO WS-ODDS-FUNCTION-CD.
067900     CALL "GBL-ODDS-ENGINE" USING WS-ODDS-FUNCTION-CD
068000         WS-ODDS-AMERICAN WS-ODDS-DECIMAL WS-ODDS-STAKE-CENTS
068100         WS-ODDS-PAYOUT-CENTS WS-ODDS-LEG-COUNT WS-ODDS-LEG-TABLE
068200         WS-ODDS-TOTAL-STAKE-CENTS WS-ODDS-TOTAL-PAYOUT-CENTS.
068300     MOVE WS-ODDS-DECIMAL TO WS-COMBINED-DECIMAL-ODDS.
068400     MOVE "3" TO WS-ODDS-FUNCTION-CD.
068500     MOVE WS-COMBINED-DECIMAL-ODDS TO WS-ODDS-DECIMAL.
068600     MOVE WOB-STAKE-CENTS (WS-OPEN-IX) TO WS-ODDS-STAKE-CENTS.
068700     CALL "GBL-ODDS-ENGINE" USING WS-ODDS-FUNCTION-CD
068800         WS-ODDS-AMERICAN WS-ODDS-DECIMAL WS-ODDS-STAKE-CENTS
068900         WS-ODDS-PAYOUT-CENTS WS-ODDS-LEG-COUNT WS-ODDS-LEG-TABLE
069000         WS-ODDS-TOTAL-STAKE-CENTS WS-ODDS-TOTAL-PAYOUT-CENTS.
069100     MOVE WS-ODDS-PAYOUT-CENTS TO WS-BET-POTENTIAL-PAYOUT-CENTS.
069200     ADD WOB-STAKE-CENTS (WS-OPEN-IX) TO WS-GRAND-TOTAL-CENTS.
069300     MOVE SPACES TO GBL-POSRPT-LINE.
069400     MOVE WOB-BET-ID (WS-OPEN-IX) TO BL-BET-ID.
069500     MOVE WS-LEG-COUNT-FOR-BET   TO BL-LEG-COUNT.
069600     COMPUTE WS-EDIT-AMOUNT = WOB-STAKE-CENTS (WS-OPEN-IX) / 100.
069700     MOVE WS-EDIT-AMOUNT TO BL-TOTAL-STAKE.
069800     COMPUTE WS-EDIT-AMOUNT = WS-BET-POTENTIAL-PAYOUT-CENTS / 100.
069900     MOVE WS-EDIT-AMOUNT TO BL-POTENTIAL-PAYOUT.
070000     WRITE GBL-POSRPT-LINE AFTER ADVANCING 1 LINE.
070100 4050-EXIT.
070200     EXIT.
070300*
070400*    POTENTIAL PAYOUT USES EVERY LEG'S ODDS, PENDING OR NOT - A
070500*    FULL LINEAR SCAN OF THE LEG TABLE PER OPEN BET IS FINE AT
070600*    THIS VOLUME (THE OPEN-BET TABLE IS SORTED BY PLACED-AT NOW,
070700*    NOT BET-ID, SO THE SETTLEMENT RUN'S POINTER TRICK DOES NOT
070800*    APPLY HERE)
070900 4100-FIND-LEG-RANGE-FOR-BET.
071000     MOVE WOB-BET-ID (WS-OPEN-IX) TO WS-SEARCH-BET-ID.
071100     MOVE ZERO TO WS-LEG-COUNT-FOR-BET.
071200     MOVE ZERO TO WS-ODDS-LEG-COUNT.
071300     PERFORM 4110-SCAN-ONE-LEG THRU 4110-EXIT
071400         VARYING WS-LEG-IX FROM 1 BY 1
071500         UNTIL WS-LEG-IX > WS-LEG-CT.
071600 4100-EXIT.
071700     EXIT.
071800*
071900 4110-SCAN-ONE-LEG.
072000     IF WL-BET-ID (WS-LEG-IX) = WS-SEARCH-BET-ID
072100         ADD 1 TO WS-LEG-COUNT-FOR-BET
072200         ADD 1 TO WS-ODDS-LEG-COUNT
072300         MOVE "1" TO WS-ODDS-FUNCTION-CD
072400         MOVE WL-AMERICAN-ODDS (WS-LEG-IX) TO WS-ODDS-AMERICAN
072500         CALL "GBL-ODDS-ENGINE" USING WS-ODDS-FUNCTION-CD
072600             WS-ODDS-AMERICAN WS-ODDS-DECIMAL WS-ODDS-STAKE-CENTS
072700             WS-ODDS-PAYOUT-CENTS WS-ODDS-LEG-COUNT WS-ODDS-LEG-TABLE
072800             WS-ODDS-TOTAL-STAKE-CENTS WS-ODDS-TOTAL-PAYOUT-CENTS
072900         MOVE WS-ODDS-DECIMAL
073000             TO WS-ODDS-LEG-DECIMAL-ODDS (WS-ODDS-LEG-COUNT).
073100 4110-EXIT.
073200     EXIT.
073300*
073400 5000-PRINT-GRAND-TOTAL.
073500     MOVE SPACES TO GBL-POSRPT-LINE.
073600     MOVE "TOTAL EXPOSURE" TO TL-LABEL.
073700     COMPUTE WS-EDIT-AMOUNT = WS-GRAND-TOTAL-CENTS / 100.
073800     MOVE WS-EDIT-AMOUNT TO TL-GRAND-TOTAL.
073900     WRITE GBL-POSRPT-LINE AFTER ADVANCING 2 LINES.
074000 5000-EXIT.
074100     EXIT.
