000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-BET-SETTLE.
000400 AUTHOR.        T. QUILLEN.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  08/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-BET-SETTLE                                                *
001200*                                                                *
001300*  NIGHTLY SETTLEMENT RUN.  READS THE LEG-RESULT INSTRUCTION     *
001400*  FILE KEYED IN BY THE POOL OPERATOR AND APPLIES EACH RESULT TO *
001500*  THE MATCHING LEG.  ANY BET WITH NO PENDING LEGS LEFT IS THEN  *
001600*  SETTLED - A LOST LEG SINKS THE WHOLE BET, OTHERWISE THE BET   *
001700*  IS PAID AS A PARLAY ACROSS ITS WON LEGS (VOID LEGS CONTRIBUTE *
001800*  NOTHING TO THE COMBINED ODDS).  CALLS GBL-ODDS-ENGINE FOR ALL *
001900*  ODDS MATH.  REWRITES THE BET AND LEG FILES AND APPENDS NEW    *
002000*  SETTLEMENT RECORDS.  PRINTS RUN TOTALS WHEN DONE.             *
002100******************************************************************
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    08/14/91  TQ    ORIGINAL PROGRAM.
002600*    02/09/95  TQ    SWITCHED THE LEG-RESULT AND RSLT-OUTCOME
002700*                     COMPARES TO THE ONE-BYTE INDICATOR VIEWS -
002800*                     THE FULL TEXT-WORD COMPARE WAS MEASURABLY
002900*                     SLOWER ON A BUSY SATURDAY SETTLEMENT RUN.
003000*    01/06/99  DAR   Y2K REMEDIATION - SWITCHED THE RUN-DATE ACCEPT
003100*                     FROM "DATE" (2-DIGIT YEAR) TO "DATE YYYYMMDD"
003200*                     SO SETL-TS AND BET-SETTLED-AT CARRY A FULL
003300*                     4-DIGIT YEAR (TICKET Y2K-0041).
003400*    08/22/03  DAR   CHANGED THE PARTICIPANT SHARE ROUNDING FROM
003500*                     NEAREST-CENT TO HALF-TO-EVEN, MATCHING THE
003600*                     ODDS ENGINE CHANGE UNDER AUDIT FINDING 03-114.
003700*    03/02/12  DAR   MOVED THE COMBINED-ODDS LOOP AND THE PER-
003800*                     PARTICIPANT SHARE ROUNDING INTO GBL-ODDS-ENGINE
003900*                     (FUNCTIONS 4 AND 5) - THIS PROGRAM NO LONGER
004000*                     CARRIES ITS OWN COPY OF EITHER ROUTINE.
004100*    11/09/15  DAR   CONFIRMED AN ALL-VOID PARLAY (EVERY LEG VOID,
004200*                     NONE LOST OR PENDING) STILL FALLS THROUGH TO
004300*                     THE WON BRANCH WITH COMBINED ODDS OF 1.0000 -
004400*                     NET PAID IS ZERO, STAKE IS RETURNED IN FULL.
004500*                     NO CODE CHANGE - DOCUMENTING THE BEHAVIOR FOR
004600*                     THE NEXT PERSON WHO TRACES THIS PATH.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT GBL-RSLT-FILE ASSIGN TO RSLTFIL
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RSLT-FILE-STATUS.
005900     SELECT GBL-BET-FILE ASSIGN TO BETFIL
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-BET-FILE-STATUS.
006200     SELECT GBL-LEG-FILE ASSIGN TO LEGFIL
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-LEG-FILE-STATUS.
006500     SELECT GBL-PART-FILE ASSIGN TO PARTFIL
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WS-PART-FILE-STATUS.
006800     SELECT GBL-SETL-FILE ASSIGN TO SETLFIL
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WS-SETL-FILE-STATUS.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  GBL-RSLT-FILE
007500     LABEL RECORD STANDARD.
007600 01  GBL-RSLT-RECORD.
007700     05  RSLT-BET-ID                  PIC 9(9).
007800     05  RSLT-LEG-ID                  PIC 9(9).
007900     05  RSLT-OUTCOME                 PIC X(10).
008000         88  RSLT-OUTCOME-PENDING         VALUE "PENDING   ".
008100     05  FILLER                       PIC X(2).
008200*
008300*    ONE-BYTE OUTCOME VIEW - SEE 02/09/95 CHANGE LOG ENTRY ABOVE
008400 01  RSLT-OUTCOME-IND REDEFINES GBL-RSLT-RECORD.
008500     05  FILLER                       PIC X(18).
008600     05  RSLT-OUTCOME-CD              PIC X(1).
008700         88  RSLT-OUTCOME-CD-WON          VALUE "W".
008800         88  RSLT-OUTCOME-CD-LOST         VALUE "L".
008900         88  RSLT-OUTCOME-CD-VOID         VALUE "V".
009000         88  RSLT-OUTCOME-CD-PENDING      VALUE "P".
009100     05  FILLER                       PIC X(11).
009200*
009300 FD  GBL-BET-FILE
009400     LABEL RECORD STANDARD.
009500 01  GBL-BET-RECORD.
009600     05  BET-ID                       PIC 9(9).
009700     05  BET-STAKE-CENTS              PIC S9(11).
009800     05  BET-STATUS                   PIC X(10).
009900     05  BET-PLACED-AT                PIC X(19).
010000     05  BET-SETTLED-AT               PIC X(19).
010100     05  FILLER                       PIC X(2).
010200*
010300 FD  GBL-LEG-FILE
010400     LABEL RECORD STANDARD.
010500 01  GBL-LEG-RECORD.
010600     05  LEG-ID                       PIC 9(9).
010700     05  LEG-BET-ID                   PIC 9(9).
010800     05  LEG-MATCHUP                  PIC X(60).
010900     05  LEG-DESCRIPTION              PIC X(60).
011000     05  LEG-AMERICAN-ODDS            PIC S9(5).
011100     05  LEG-RESULT                   PIC X(10).
011200     05  FILLER                       PIC X(2).
011300*
011400*    ONE-BYTE RESULT VIEW - SEE 02/09/95 CHANGE LOG ENTRY ABOVE
011500 01  LEG-RESULT-IND REDEFINES GBL-LEG-RECORD.
011600     05  FILLER                       PIC X(143).
011700     05  LEG-RESULT-CD                PIC X(1).
011800         88  LEG-RESULT-CD-PENDING        VALUE "P".
011900         88  LEG-RESULT-CD-WON            VALUE "W".
012000         88  LEG-RESULT-CD-LOST           VALUE "L".
012100         88  LEG-RESULT-CD-VOID           VALUE "V".
012200     05  FILLER                       PIC X(11).
012300*
012400 FD  GBL-PART-FILE
012500     LABEL RECORD STANDARD.
012600 01  GBL-PART-RECORD.
012700     05  PART-ID                      PIC 9(9).
012800     05  PART-BET-ID                  PIC 9(9).
012900     05  PART-PERSON-ID               PIC 9(9).
013000     05  PART-STAKE-CENTS             PIC S9(11).
013100     05  FILLER                       PIC X(2).
013200*
013300*    COMPOSITE BET+PERSON KEY VIEW - LETS THE TABLE LOAD BELOW
013400*    PICK UP BOTH ID FIELDS IN ONE MOVE INSTEAD OF TWO
013500 01  PART-COMPOSITE-KEY-AREA REDEFINES GBL-PART-RECORD.
013600     05  FILLER                       PIC X(9).
013700     05  PART-COMPOSITE-KEY.
013800         10  PART-COMPOSITE-BET-ID        PIC 9(9).
013900         10  PART-COMPOSITE-PERSON-ID     PIC 9(9).
014000     05  FILLER                       PIC X(13).
014100*
014200 FD  GBL-SETL-FILE
014300     LABEL RECORD STANDARD.
014400 01  GBL-SETL-RECORD.
014500     05  SETL-ID                      PIC 9(9).
014600     05  SETL-BET-ID                  PIC 9(9).
014700     05  SETL-PERSON-ID                PIC 9(9).
014800     05  SETL-NET-CENTS                PIC S9(11).
014900     05  SETL-TS                      PIC X(19).
015000     05  FILLER                       PIC X(3).
015100*
015200 WORKING-STORAGE SECTION.
015300 77  WS-RSLT-FILE-STATUS               PIC X(2).
015400 77  WS-BET-FILE-STATUS                PIC X(2).
015500 77  WS-LEG-FILE-STATUS                PIC X(2).
015600 77  WS-PART-FILE-STATUS               PIC X(2).
015700 77  WS-SETL-FILE-STATUS               PIC X(2).
015800*
015900 77  WS-RSLT-EOF                       PIC X(1)  VALUE "N".
016000     88  WS-RSLT-EOF-YES                   VALUE "Y".
016100 77  WS-BET-EOF                        PIC X(1)  VALUE "N".
016200     88  WS-BET-EOF-YES                    VALUE "Y".
016300 77  WS-LEG-EOF                        PIC X(1)  VALUE "N".
016400     88  WS-LEG-EOF-YES                    VALUE "Y".
016500 77  WS-PART-EOF                       PIC X(1)  VALUE "N".
016600     88  WS-PART-EOF-YES                    VALUE "Y".
016700 77  WS-SETL-EOF                       PIC X(1)  VALUE "N".
016800     88  WS-SETL-EOF-YES                    VALUE "Y".
016900*
017000 77  WS-BET-CT                         PIC 9(4)   COMP VALUE ZERO.
017100 77  WS-LEG-CT                         PIC 9(4)   COMP VALUE ZERO.
017200 77  WS-PART-CT                        PIC 9(4)   COMP VALUE ZERO.
017300 77  WS-BET-IX                         PIC 9(4)   COMP.
017400 77  WS-LEG-IX                         PIC 9(4)   COMP.
017500 77  WS-LEG-SCAN-IX                    PIC 9(4)   COMP.
017600 77  WS-LEG-FIND-IX                    PIC 9(4)   COMP.
017700 77  WS-PART-IX                        PIC 9(4)   COMP.
017800 77  WS-PART-SCAN-IX                   PIC 9(4)   COMP.
017900 77  WS-FIRST-LEG-IX                   PIC 9(4)   COMP.
018000 77  WS-LAST-LEG-IX                    PIC 9(4)   COMP.
018100 77  WS-FIRST-PART-IX                  PIC 9(4)   COMP.
018200 77  WS-LAST-PART-IX                   PIC 9(4)   COMP.
018300*
018400 77  WS-LEG-WON-CT                     PIC 9(3)   COMP.
018500 77  WS-LEG-LOST-CT                    PIC 9(3)   COMP.
018600 77  WS-LEG-VOID-CT                    PIC 9(3)   COMP.
018700 77  WS-LEG-PENDING-CT                 PIC 9(3)   COMP.
018800 77  WS-NEW-STATUS-CD                  PIC X(1).
018900*
019000 77  WS-MAX-SETL-ID                    PIC 9(9)   COMP VALUE ZERO.
019100 77  WS-NEXT-SETL-ID                   PIC 9(9)   COMP.
019200*
019300 77  WS-COMBINED-DECIMAL-ODDS          PIC 9(3)V9(6).
019400 77  WS-TOTAL-PAYOUT-CENTS             PIC S9(11).
019500 77  WS-PART-NET-CENTS                 PIC S9(11).
019600 77  WS-BET-NET-THIS-CENTS             PIC S9(11).
019700*
019800 77  WS-TOT-WON-CT                     PIC 9(5)   COMP VALUE ZERO.
019900 77  WS-TOT-LOST-CT                    PIC 9(5)   COMP VALUE ZERO.
020000 77  WS-TOT-OPEN-CT                    PIC 9(5)   COMP VALUE ZERO.
020100 77  WS-TOT-NET-PAID-CENTS             PIC S9(13) VALUE ZERO.
020200*
020300*    ODDS ENGINE CALL PARAMETERS - MUST MATCH GBL-ODDS-ENGINE'S
020400*    LINKAGE SECTION PICTURE FOR PICTURE
020500 77  WS-ODDS-FUNCTION-CD               PIC X(1).
020600 77  WS-ODDS-AMERICAN                  PIC S9(5).
020700 77  WS-ODDS-DECIMAL                   PIC 9(3)V9(6).
020800 77  WS-ODDS-STAKE-CENTS               PIC S9(11).
020900 77  WS-ODDS-PAYOUT-CENTS              PIC S9(11).
021000 77  WS-ODDS-LEG-COUNT                 PIC 9(3)   COMP.
021100 01  WS-ODDS-LEG-TABLE.
021200     05  WS-ODDS-LEG-DECIMAL-ODDS OCCURS 20 TIMES
021300                                       PIC 9(3)V9(6) COMP-3.
021400 77  WS-ODDS-TOTAL-STAKE-CENTS         PIC S9(11).
021500 77  WS-ODDS-TOTAL-PAYOUT-CENTS        PIC S9(11).
021600*
021700*    RUN TIMESTAMP, BUILT ONCE AT START OF RUN AND STAMPED ON EVERY
021800*    SETTLEMENT RECORD AND SETTLED BET WRITTEN THIS RUN
021900 77  WS-RUN-DATE-RAW                   PIC 9(8).
022000 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.
022100     05  WS-RUN-YYYY                      PIC 9(4).
022200     05  WS-RUN-MM                        PIC 9(2).
022300     05  WS-RUN-DD                        PIC 9(2).
022400 77  WS-RUN-TIME-RAW                   PIC 9(8).
022500 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-RAW.
022600     05  WS-RUN-HH                        PIC 9(2).
022700     05  WS-RUN-MI                        PIC 9(2).
022800     05  WS-RUN-SS                        PIC 9(2).
022900     05  WS-RUN-CS                        PIC 9(2).
023000 77  WS-RUN-TS                         PIC X(19).
023100*
023200*    PARLAYS IN THIS POOL NEVER CARRY MORE THAN 20 LEGS OR MORE
023300*    THAN 200 OPEN BETS AT ONCE - SMALL HOUSEHOLD LEDGER VOLUMES
023400 01  WS-BET-TABLE.
023500     05  WS-BET-ENTRY OCCURS 200 TIMES.
023600         10  WB-BET-ID                    PIC 9(9).
023700         10  WB-STAKE-CENTS               PIC S9(11).
023800         10  WB-STATUS                    PIC X(10).
023900         10  WB-PLACED-AT                 PIC X(19).
024000         10  WB-SETTLED-AT                PIC X(19).
024100 01  WS-LEG-TABLE.
024200     05  WS-LEG-ENTRY OCCURS 800 TIMES.
024300         10  WL-BET-ID                    PIC 9(9).
024400         10  WL-LEG-ID                    PIC 9(9).
024500         10  WL-MATCHUP                   PIC X(60).
024600         10  WL-DESCRIPTION               PIC X(60).
024700         10  WL-AMERICAN-ODDS             PIC S9(5).
024800         10  WL-RESULT-CD                 PIC X(1).
024900 01  WS-PART-TABLE.
025000     05  WS-PART-ENTRY OCCURS 800 TIMES.
025100         10  WP-PART-ID                   PIC 9(9).
025200         10  WP-BET-ID                    PIC 9(9).
025300         10  WP-PERSON-ID                 PIC 9(9).
025400         10  WP-STAKE-CENTS               PIC S9(11).
025500*
025600 PROCEDURE DIVISION.
025700*
025800 1000-GBL-BET-SETTLE.
025900     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
026000     PERFORM 2000-LOAD-BET-TABLE THRU 2000-EXIT.
026100     PERFORM 2050-LOAD-LEG-TABLE THRU 2050-EXIT.
026200     PERFORM 2070-LOAD-PART-TABLE THRU 2070-EXIT.
026300     PERFORM 2090-DETERMINE-NEXT-SETL-ID THRU 2090-EXIT.
026400     PERFORM 3000-APPLY-LEG-RESULTS THRU 3000-EXIT.
026500     OPEN EXTEND GBL-SETL-FILE.
026600     PERFORM 4000-SETTLE-ALL-BETS THRU 4000-EXIT.
026700     CLOSE GBL-SETL-FILE.
026800     PERFORM 5200-REWRITE-BET-FILE THRU 5200-EXIT.
026900     PERFORM 5300-REWRITE-LEG-FILE THRU 5300-EXIT.
027000     PERFORM 9000-PRINT-RUN-TOTALS THRU 9000-EXIT.
027100     STOP RUN.
027200*
027300*    BUILD THE RUN TIMESTAMP ONCE - STAMPED ON EVERY RECORD THIS
027400*    RUN SETTLES OR WRITES
027500 1100-INITIALIZE.
027600     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
027700     ACCEPT WS-RUN-TIME-RAW FROM TIME.
027800     STRING WS-RUN-YYYY "-" WS-RUN-MM "-" WS-RUN-DD " "
027900            WS-RUN-HH ":" WS-RUN-MI ":" WS-RUN-SS
028000         DELIMITED BY SIZE INTO WS-RUN-TS.
028100 1100-EXIT.
028200     EXIT.
028300*
028400 2000-LOAD-BET-TABLE.
028500     OPEN INPUT GBL-BET-FILE.
028600     PERFORM 2010-READ-ONE-BET THRU 2010-EXIT.
028700     PERFORM 2020-STORE-ONE-BET THRU 2020-EXIT
028800         UNTIL WS-BET-EOF-YES.
028900     CLOSE GBL-BET-FILE.
029000 2000-EXIT.
029100     EXIT.
029200*
029300 2010-READ-ONE-BET.
029400     READ GBL-BET-FILE
029500         AT END MOVE "Y" TO WS-BET-EOF
029600     END-READ.
029700 2010-EXIT.
029800     EXIT.
029900*
030000 2020-STORE-ONE-BET.
030100     ADD 1 TO WS-BET-CT.
030200     MOVE BET-ID           TO WB-BET-ID (WS-BET-CT).
030300     MOVE BET-STAKE-CENTS  TO WB-STAKE-CENTS (WS-BET-CT).
030400     MOVE BET-STATUS       TO WB-STATUS (WS-BET-CT).
030500     MOVE BET-PLACED-AT    TO WB-PLACED-AT (WS-BET-CT).
030600     MOVE BET-SETTLED-AT   TO WB-SETTLED-AT (WS-BET-CT).
030700     PERFORM 2010-READ-ONE-BET THRU 2010-EXIT.
030800 2020-EXIT.
030900     EXIT.
031000*
031100 2050-LOAD-LEG-TABLE.
031200     OPEN INPUT GBL-LEG-FILE.
031300     PERFORM 2060-READ-ONE-LEG THRU 2060-EXIT.
031400     PERFORM 2065-STORE-ONE-LEG THRU 2065-EXIT
031500         UNTIL WS-LEG-EOF-YES.
031600     CLOSE GBL-LEG-FILE.
031700 2050-EXIT.
031800     EXIT.
031900*
032000 2060-READ-ONE-LEG.
032100     READ GBL-LEG-FILE
032200         AT END MOVE "Y" TO WS-LEG-EOF
032300     END-READ.
032400 2060-EXIT.
032500     EXIT.
032600*
032700 2065-STORE-ONE-LEG.
032800     ADD 1 TO WS-LEG-CT.
032900     MOVE LEG-BET-ID         TO WL-BET-ID (WS-LEG-CT).
033000     MOVE LEG-ID             TO WL-LEG-ID (WS-LEG-CT).
033100     MOVE LEG-MATCHUP        TO WL-MATCHUP (WS-LEG-CT).
033200     MOVE LEG-DESCRIPTION    TO WL-DESCRIPTION (WS-LEG-CT).
033300     MOVE LEG-AMERICAN-ODDS  TO WL-AMERICAN-ODDS (WS-LEG-CT).
033400     MOVE LEG-RESULT-CD      TO WL-RESULT-CD (WS-LEG-CT).
033500     PERFORM 2060-READ-ONE-LEG THRU 2060-EXIT.
033600 2065-EXIT.
033700     EXIT.
033800*
033900 2070-LOAD-PART-TABLE.
034000     OPEN INPUT GBL-PART-FILE.
034100     PERFORM 2080-READ-ONE-PART THRU 2080-EXIT.
034200     PERFORM 2085-STORE-ONE-PART THRU 2085-EXIT
034300         UNTIL WS-PART-EOF-YES.
034400     CLOSE GBL-PART-FILE.
034500 2070-EXIT.
034600     EXIT.
034700*
034800 2080-READ-ONE-PART.
034900     READ GBL-PART-FILE
035000         AT END MOVE "Y" TO WS-PART-EOF
035100     END-READ.
035200 2080-EXIT.
035300     EXIT.
035400*
035500 2085-STORE-ONE-PART.
035600     ADD 1 TO WS-PART-CT.
035700     MOVE PART-ID                   TO WP-PART-ID (WS-PART-CT).
035800     MOVE PART-COMPOSITE-BET-ID     TO WP-BET-ID (WS-PART-CT).
035900     MOVE PART-COMPOSITE-PERSON-ID  TO WP-PERSON-ID (WS-PART-CT).
036000     MOVE PART-STAKE-CENTS          TO WP-STAKE-CENTS (WS-PART-CT).
036100     PERFORM 2080-READ-ONE-PART THRU 2080-EXIT.
036200 2085-EXIT.
036300     EXIT.
036400*
036500*    THE SETTLEMENT FILE IS BOTH AN INPUT (PRIOR SETTLEMENTS, FOR
036600*    THE NEXT SETL-ID) AND AN OUTPUT (THIS RUN'S NEW RECORDS,
036700*    APPENDED BY OPEN EXTEND IN THE MAIN PARAGRAPH)
036800 2090-DETERMINE-NEXT-SETL-ID.
036900     OPEN INPUT GBL-SETL-FILE.
037000     PERFORM 2095-READ-ONE-SETL THRU 2095-EXIT.
037100     PERFORM 2097-TEST-MAX-SETL-ID THRU 2097-EXIT
037200         UNTIL WS-SETL-EOF-YES.
037300     CLOSE GBL-SETL-FILE.
037400     COMPUTE WS-NEXT-SETL-ID = WS-MAX-SETL-ID + 1.
037500 2090-EXIT.
037600     EXIT.
037700*
037800 2095-READ-ONE-SETL.
037900     READ GBL-SETL-FILE
038000         AT END MOVE "Y" TO WS-SETL-EOF
038100     END-READ.
038200 2095-EXIT.
038300     EXIT.
038400*
038500 2097-TEST-MAX-SETL-ID.
038600     IF SETL-ID > WS-MAX-SETL-ID
038700         MOVE SETL-ID TO WS-MAX-SETL-ID.
038800     PERFORM 2095-READ-ONE-SETL THRU 2095-EXIT.
038900 2097-EXIT.
039000     EXIT.
039100*
039200*    APPLY EACH NON-PENDING RESULT INSTRUCTION TO ITS MATCHING
039300*    LEG.  BOTH FILES ARE KEYED BY (BET-ID, LEG-ID) ASCENDING SO A
039400*    SINGLE FORWARD-MOVING POINTER INTO THE LEG TABLE IS ENOUGH.
039500 3000-APPLY-LEG-RESULTS.
039600     OPEN INPUT GBL-RSLT-FILE.
039700     MOVE 1 TO WS-LEG-FIND-IX.
039800     PERFORM 3010-READ-ONE-RESULT THRU 3010-EXIT.
039900     PERFORM 3050-APPLY-ONE-RESULT THRU 3050-EXIT
040000         UNTIL WS-RSLT-EOF-YES.
040100     CLOSE GBL-RSLT-FILE.
040200 3000-EXIT.
040300     EXIT.
040400*
040500 3010-READ-ONE-RESULT.
040600     READ GBL-RSLT-FILE
040700         AT END MOVE "Y" TO WS-RSLT-EOF
040800     END-READ.
040900 3010-EXIT.
041000     EXIT.
041100*
041200 3050-APPLY-ONE-RESULT.
041300     PERFORM 3060-ADVANCE-LEG-FIND THRU 3060-EXIT
041400         UNTIL WS-LEG-FIND-IX > WS-LEG-CT
041500            OR (WL-BET-ID (WS-LEG-FIND-IX) = RSLT-BET-ID AND
041600                WL-LEG-ID (WS-LEG-FIND-IX) = RSLT-LEG-ID).
041700     IF WS-LEG-FIND-IX <= WS-LEG-CT AND
041800             NOT RSLT-OUTCOME-CD-PENDING
041900         MOVE RSLT-OUTCOME-CD TO WL-RESULT-CD (WS-LEG-FIND-IX).
042000     PERFORM 3010-READ-ONE-RESULT THRU 3010-EXIT.
042100 3050-EXIT.
042200     EXIT.
042300*
042400 3060-ADVANCE-LEG-FIND.
042500     ADD 1 TO WS-LEG-FIND-IX.
042600 3060-EXIT.
042700     EXIT.
042800*
042900*    WALK THE BET TABLE IN ORDER.  THE LEG AND PARTICIPANT TABLES
043000*    ARE KEYED THE SAME WAY SO EACH BET'S LEGS/PARTICIPANTS ARE A
043100*    CONTIGUOUS RANGE REACHED BY TWO RUNNING POINTERS.
043200 4000-SETTLE-ALL-BETS.
043300     MOVE 1 TO WS-LEG-SCAN-IX.
043400     MOVE 1 TO WS-PART-SCAN-IX.
043500     PERFORM 4050-SETTLE-ONE-BET THRU 4050-EXIT
043600         VARYING WS-BET-IX FROM 1 BY 1
043700         UNTIL WS-BET-IX > WS-BET-CT.
043800 4000-EXIT.
043900     EXIT.
044000*
044100 4050-SETTLE-ONE-BET.
044200     MOVE WS-LEG-SCAN-IX TO WS-FIRST-LEG-IX.
044300     PERFORM 4060-ADVANCE-LEG-SCAN THRU 4060-EXIT
044400         UNTIL WS-LEG-SCAN-IX > WS-LEG-CT
044500            OR WL-BET-ID (WS-LEG-SCAN-IX) NOT = WB-BET-ID (WS-BET-IX).
044600     COMPUTE WS-LAST-LEG-IX = WS-LEG-SCAN-IX - 1.
044700     MOVE WS-PART-SCAN-IX TO WS-FIRST-PART-IX.
044800     PERFORM 4070-ADVANCE-PART-SCAN THRU 4070-EXIT
044900         UNTIL WS-PART-SCAN-IX > WS-PART-CT
045000            OR WP-BET-ID (WS-PART-SCAN-IX) NOT = WB-BET-ID (WS-BET-IX).
045100     COMPUTE WS-LAST-PART-IX = WS-PART-SCAN-IX - 1.
045200     PERFORM 4100-DETERMINE-BET-STATUS THRU 4100-EXIT.
045300     IF WS-NEW-STATUS-CD = "L"
045400         PERFORM 4300-SETTLE-LOST-BET THRU 4300-EXIT
045500     ELSE
045600     IF WS-NEW-STATUS-CD = "O"
045700         PERFORM 4350-BET-STAYS-OPEN THRU 4350-EXIT
045800     ELSE
045900         PERFORM 4200-SETTLE-WON-BET THRU 4200-EXIT.
046000     PERFORM 6000-ACCUMULATE-TOTALS THRU 6000-EXIT.
046100 4050-EXIT.
046200     EXIT.
046300*
046400 4060-ADVANCE-LEG-SCAN.
046500     ADD 1 TO WS-LEG-SCAN-IX.
046600 4060-EXIT.
046700     EXIT.
046800*
046900 4070-ADVANCE-PART-SCAN.
047000     ADD 1 TO WS-PART-SCAN-IX.
047100 4070-EXIT.
047200     EXIT.
047300*
047400*    RULE 1 - ANY LEG LOST SINKS THE BET, EVEN IF OTHERS ARE STILL
047500*    PENDING.  RULE 2 - ANY LEG STILL PENDING KEEPS THE BET OPEN.
047600*    RULE 3 - ALL LEGS WON OR VOID PAYS THE BET (AN ALL-VOID BET
047700*    FALLS THROUGH HERE TOO - SEE THE 11/09/15 CHANGE LOG ENTRY).
047800 4100-DETERMINE-BET-STATUS.
047900     MOVE ZERO TO WS-LEG-WON-CT WS-LEG-LOST-CT
048000                  WS-LEG-VOID-CT WS-LEG-PENDING-CT.
048100     PERFORM 4150-TALLY-ONE-LEG THRU 4150-EXIT
048200         VARYING WS-LEG-IX FROM WS-FIRST-LEG-IX BY 1
048300         UNTIL WS-LEG-IX > WS-LAST-LEG-IX.
048400     IF WS-LEG-LOST-CT > 0
048500         MOVE "L" TO WS-NEW-STATUS-CD
048600     ELSE
048700     IF WS-LEG-PENDING-CT > 0
048800         MOVE "O" TO WS-NEW-STATUS-CD
048900     ELSE
049000         MOVE "W" TO WS-NEW-STATUS-CD.
049100 4100-EXIT.
049200     EXIT.
049300*
049400 4150-TALLY-ONE-LEG.
049500     IF WL-RESULT-CD (WS-LEG-IX) = "L"
049600         ADD 1 TO WS-LEG-LOST-CT
049700     ELSE
049800     IF WL-RESULT-CD (WS-LEG-IX) = "W"
049900         ADD 1 TO WS-LEG-WON-CT
050000     ELSE
050100     IF WL-RESULT-CD (WS-LEG-IX) = "V"
050200         ADD 1 TO WS-LEG-VOID-CT
050300     ELSE
050400         ADD 1 TO WS-LEG-PENDING-CT.
050500 4150-EXIT.
050600     EXIT.
050700*
050800*    COMBINE THE DECIMAL ODDS OF THE WON LEGS (VOID LEGS ARE LEFT
050900*    OUT OF THE TABLE ENTIRELY, WHICH IS THE SAME AS A FACTOR OF
051000*    1.0), GET THE TOTAL PARLAY PAYOUT, THEN SHARE IT OUT ACROSS
051100*    THE PARTICIPANTS IN PROPORTION TO THEIR STAKE.
051200 4200-SETTLE-WON-BET.
051300     MOVE ZERO TO WS-ODDS-LEG-COUNT.
051400     PERFORM 4250-BUILD-ODDS-LEG-TABLE THRU 4250-EXIT
051500         VARYING WS-LEG-IX FROM WS-FIRST-LEG-IX BY 1
051600         UNTIL WS-LEG-IX > WS-LAST-LEG-IX.
051700     MOVE "4" TO WS-ODDS-FUNCTION-CD.
051800     CALL "GBL-ODDS-ENGINE" USING WS-ODDS-FUNCTION-CD
051900         WS-ODDS-AMERICAN WS-ODDS-DECIMAL WS-ODDS-STAKE-CENTS
052000         WS-ODDS-PAYOUT-CENTS WS-ODDS-LEG-COUNT WS-ODDS-LEG-TABLE
052100         WS-ODDS-TOTAL-STAKE-CENTS WS-ODDS-TOTAL-PAYOUT-CENTS.
052200     MOVE WS-ODDS-DECIMAL TO WS-COMBINED-DECIMAL-ODDS.
052300     MOVE "3" TO WS-ODDS-FUNCTION-CD.
052400     MOVE WS-COMBINED-DECIMAL-ODDS TO WS-ODDS-DECIMAL.
052500     MOVE WB-STAKE-CENTS (WS-BET-IX) TO WS-ODDS-STAKE-CENTS.
052600     CALL "GBL-ODDS-ENGINE" USING WS-ODDS-FUNCTION-CD
052700         WS-ODDS-AMERICAN WS-ODDS-DECIMAL WS-ODDS-STAKE-CENTS
052800         WS-ODDS-PAYOUT-CENTS WS-ODDS-LEG-COUNT WS-ODDS-LEG-TABLE
052900         WS-ODDS-TOTAL-STAKE-CENTS WS-ODDS-TOTAL-PAYOUT-CENTS.
053000     MOVE WS-ODDS-PAYOUT-CENTS TO WS-TOTAL-PAYOUT-CENTS.
053100     MOVE ZERO TO WS-BET-NET-THIS-CENTS.
053200     PERFORM 4280-SETTLE-ONE-PARTICIPANT THRU 4280-EXIT
053300         VARYING WS-PART-IX FROM WS-FIRST-PART-IX BY 1
053400         UNTIL WS-PART-IX > WS-LAST-PART-IX.
053500     MOVE "WON" TO WB-STATUS (WS-BET-IX).
053600     MOVE WS-RUN-TS TO WB-SETTLED-AT (WS-BET-IX).
053700 4200-EXIT.
053800     EXIT.
053900*
054000 4250-BUILD-ODDS-LEG-TABLE.
054100     IF WL-RESULT-CD (WS-LEG-IX) = "W"
054200         ADD 1 TO WS-ODDS-LEG-COUNT
054300         MOVE "1" TO WS-ODDS-FUNCTION-CD
054400         MOVE WL-AMERICAN-ODDS (WS-LEG-IX) TO WS-ODDS-AMERICAN
054500         CALL "GBL-ODDS-ENGINE" USING WS-ODDS-FUNCTION-CD
054600             WS-ODDS-AMERICAN WS-ODDS-DECIMAL WS-ODDS-STAKE-CENTS
054700             WS-ODDS-PAYOUT-CENTS WS-ODDS-LEG-COUNT WS-ODDS-LEG-TABLE
054800             WS-ODDS-TOTAL-STAKE-CENTS WS-ODDS-TOTAL-PAYOUT-CENTS
054900         MOVE WS-ODDS-DECIMAL TO
055000             WS-ODDS-LEG-DECIMAL-ODDS (WS-ODDS-LEG-COUNT).
055100 4250-EXIT.
055200     EXIT.
055300*
055400 4280-SETTLE-ONE-PARTICIPANT.
055500     MOVE "5" TO WS-ODDS-FUNCTION-CD.
055600     MOVE WP-STAKE-CENTS (WS-PART-IX) TO WS-ODDS-STAKE-CENTS.
055700     MOVE WB-STAKE-CENTS (WS-BET-IX) TO WS-ODDS-TOTAL-STAKE-CENTS.
055800     MOVE WS-TOTAL-PAYOUT-CENTS TO WS-ODDS-TOTAL-PAYOUT-CENTS.
055900     CALL "GBL-ODDS-ENGINE" USING WS-ODDS-FUNCTION-CD
056000         WS-ODDS-AMERICAN WS-ODDS-DECIMAL WS-ODDS-STAKE-CENTS
056100         WS-ODDS-PAYOUT-CENTS WS-ODDS-LEG-COUNT WS-ODDS-LEG-TABLE
056200         WS-ODDS-TOTAL-STAKE-CENTS WS-ODDS-TOTAL-PAYOUT-CENTS.
056300     COMPUTE WS-PART-NET-CENTS =
056400         WS-ODDS-PAYOUT-CENTS - WP-STAKE-CENTS (WS-PART-IX).
056500     ADD WS-PART-NET-CENTS TO WS-BET-NET-THIS-CENTS.
056600     PERFORM 5100-WRITE-SETL-RECORD THRU 5100-EXIT.
056700 4280-EXIT.
056800     EXIT.
056900*
057000 4300-SETTLE-LOST-BET.
057100     MOVE ZERO TO WS-BET-NET-THIS-CENTS.
057200     PERFORM 4320-SETTLE-LOST-PARTICIPANT THRU 4320-EXIT
057300         VARYING WS-PART-IX FROM WS-FIRST-PART-IX BY 1
057400         UNTIL WS-PART-IX > WS-LAST-PART-IX.
057500     MOVE "LOST" TO WB-STATUS (WS-BET-IX).
057600     MOVE WS-RUN-TS TO WB-SETTLED-AT (WS-BET-IX).
057700 4300-EXIT.
057800     EXIT.
057900*
058000 4320-SETTLE-LOST-PARTICIPANT.
058100     COMPUTE WS-PART-NET-CENTS =
058200         ZERO - WP-STAKE-CENTS (WS-PART-IX).
058300     ADD WS-PART-NET-CENTS TO WS-BET-NET-THIS-CENTS.
058400     PERFORM 5100-WRITE-SETL-RECORD THRU 5100-EXIT.
058500 4320-EXIT.
058600     EXIT.
058700*
058800 4350-BET-STAYS-OPEN.
058900     MOVE ZERO TO WS-BET-NET-THIS-CENTS.
059000 4350-EXIT.
059100     EXIT.
059200*
059300 5100-WRITE-SETL-RECORD.
059400     MOVE WS-NEXT-SETL-ID            TO SETL-ID.
059500     MOVE WB-BET-ID (WS-BET-IX)      TO SETL-BET-ID.
059600     MOVE WP-PERSON-ID (WS-PART-IX)  TO SETL-PERSON-ID.
059700     MOVE WS-PART-NET-CENTS          TO SETL-NET-CENTS.
059800     MOVE WS-RUN-TS                  TO SETL-TS.
059900     WRITE GBL-SETL-RECORD.
060000     ADD 1 TO WS-NEXT-SETL-ID.
060100 5100-EXIT.
060200     EXIT.
060300*
060400*    LINE SEQUENTIAL FILES HAVE NO REWRITE-IN-PLACE, SO THE UPDATED
060500*    TABLE IS WRITTEN OUT AS A FRESH COPY OF THE WHOLE FILE - THE
060600*    ORIGINAL WAS ALREADY CLOSED AFTER THE LOAD IN PARAGRAPH 2000.
060700 5200-REWRITE-BET-FILE.
060800     OPEN OUTPUT GBL-BET-FILE.
060900     PERFORM 5210-WRITE-ONE-BET THRU 5210-EXIT
061000         VARYING WS-BET-IX FROM 1 BY 1
061100         UNTIL WS-BET-IX > WS-BET-CT.
061200     CLOSE GBL-BET-FILE.
061300 5200-EXIT.
061400     EXIT.
061500*
061600 5210-WRITE-ONE-BET.
061700     MOVE WB-BET-ID (WS-BET-IX)       TO BET-ID.
061800     MOVE WB-STAKE-CENTS (WS-BET-IX)  TO BET-STAKE-CENTS.
061900     MOVE WB-STATUS (WS-BET-IX)       TO BET-STATUS.
062000     MOVE WB-PLACED-AT (WS-BET-IX)    TO BET-PLACED-AT.
062100     MOVE WB-SETTLED-AT (WS-BET-IX)   TO BET-SETTLED-AT.
062200     WRITE GBL-BET-RECORD.
062300 5210-EXIT.
062400     EXIT.
062500*
062600 5300-REWRITE-LEG-FILE.
062700     OPEN OUTPUT GBL-LEG-FILE.
062800     PERFORM 5310-WRITE-ONE-LEG THRU 5310-EXIT
062900         VARYING WS-LEG-IX FROM 1 BY 1
063000         UNTIL WS-LEG-IX > WS-LEG-CT.
063100     CLOSE GBL-LEG-FILE.
063200 5300-EXIT.
063300     EXIT.
063400*
063500 5310-WRITE-ONE-LEG.
063600     MOVE WL-LEG-ID (WS-LEG-IX)          TO LEG-ID.
063700     MOVE WL-BET-ID (WS-LEG-IX)          TO LEG-BET-ID.
063800     MOVE WL-MATCHUP (WS-LEG-IX)         TO LEG-MATCHUP.
063900     MOVE WL-DESCRIPTION (WS-LEG-IX)     TO LEG-DESCRIPTION.
064000     MOVE WL-AMERICAN-ODDS (WS-LEG-IX)   TO LEG-AMERICAN-ODDS.
064100     PERFORM 5320-EXPAND-RESULT-CODE THRU 5320-EXIT.
064200     WRITE GBL-LEG-RECORD.
064300 5310-EXIT.
064400     EXIT.
064500*
064600*    THE WORKING TABLE ONLY CARRIES THE ONE-BYTE CODE - EXPAND IT
064700*    BACK TO THE FULL TEXT WORD FOR THE LEG-RESULT FIELD ON DISK
064800 5320-EXPAND-RESULT-CODE.
064900     IF WL-RESULT-CD (WS-LEG-IX) = "W"
065000         MOVE "WON" TO LEG-RESULT
065100     ELSE
065200     IF WL-RESULT-CD (WS-LEG-IX) = "L"
065300         MOVE "LOST" TO LEG-RESULT
065400     ELSE
065500     IF WL-RESULT-CD (WS-LEG-IX) = "V"
065600         MOVE "VOID" TO LEG-RESULT
065700     ELSE
065800         MOVE "PENDING" TO LEG-RESULT.
065900 5320-EXIT.
066000     EXIT.
066100*
066200 6000-ACCUMULATE-TOTALS.
066300     IF WS-NEW-STATUS-CD = "L"
066400         ADD 1 TO WS-TOT-LOST-CT
066500     ELSE
066600     IF WS-NEW-STATUS-CD = "O"
066700         ADD 1 TO WS-TOT-OPEN-CT
066800     ELSE
066900         ADD 1 TO WS-TOT-WON-CT.
067000     ADD WS-BET-NET-THIS-CENTS TO WS-TOT-NET-PAID-CENTS.
067100 6000-EXIT.
067200     EXIT.
067300*
067400 9000-PRINT-RUN-TOTALS.
067500     DISPLAY "GBL-BET-SETTLE RUN TOTALS - " WS-RUN-TS.
067600     DISPLAY "  BETS WON    " WS-TOT-WON-CT.
067700     DISPLAY "  BETS LOST   " WS-TOT-LOST-CT.
067800     DISPLAY "  BETS OPEN   " WS-TOT-OPEN-CT.
067900     DISPLAY "  NET CENTS PAID OUT " WS-TOT-NET-PAID-CENTS.
068000 9000-EXIT.
068100     EXIT.
