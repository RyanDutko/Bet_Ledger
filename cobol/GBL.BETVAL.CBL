000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-BET-INTAKE.
000400 AUTHOR.        T. QUILLEN.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  10/21/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-BET-INTAKE                                                 *
001200*                                                                 *
001300*  READS NEW-BET CANDIDATES KEYED IN BY THE POOL OPERATOR - ONE   *
001400*  HEADER RECORD PER CANDIDATE FOLLOWED BY ITS LEG LINES AND ITS  *
001500*  PER-MEMBER STAKE LINES (DOLLARS, NOT CENTS).  REJECTS A        *
001600*  CANDIDATE WITH NO LEGS, NO PARTICIPANT WITH A POSITIVE STAKE,  *
001700*  OR ZERO TOTAL STAKE AND PRINTS WHICH RULE FAILED.  ACCEPTED    *
001800*  CANDIDATES ARE APPENDED TO THE BET/LEG/PARTICIPANT FILES WITH  *
001900*  BET STATUS OPEN AND ALL LEGS PENDING.  ONE RUN MAY PROCESS ANY *
002000*  NUMBER OF CANDIDATES BACK TO BACK.                             *
002100******************************************************************
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    10/21/91  TQ    ORIGINAL PROGRAM.
002600*    02/09/95  TQ    SWITCHED CAND-REC-TYPE COMPARES TO 88-LEVELS
002700*                     INSTEAD OF LITERAL "H"/"L"/"P" TESTS SCATTERED
002800*                     THROUGH THE DISPATCH PARAGRAPH.
002900*    01/06/99  DAR   Y2K REMEDIATION - BET-PLACED-AT NOW BUILT FROM
003000*                     "DATE YYYYMMDD" SO THE STAMP CARRIES A FULL
003100*                     4-DIGIT YEAR (TICKET Y2K-0041).
003200*    08/22/03  DAR   DOLLAR-TO-CENTS CONVERSION NOW HOLDS THE
003300*                     CANDIDATE STAKE AT PIC 9(7)V99 ON THE INPUT
003400*                     SIDE SO NO FRACTIONAL CENT CAN SNEAK IN BEFORE
003500*                     THE MULTIPLY BY 100 (AUDIT FINDING 03-114).
003600*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT GBL-CAND-FILE ASSIGN TO CANDFIL
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-CAND-FILE-STATUS.
004800     SELECT GBL-BET-FILE ASSIGN TO BETFIL
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-BET-FILE-STATUS.
005100     SELECT GBL-LEG-FILE ASSIGN TO LEGFIL
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-LEG-FILE-STATUS.
005400     SELECT GBL-PART-FILE ASSIGN TO PARTFIL
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-PART-FILE-STATUS.
005700     SELECT GBL-ERR-FILE ASSIGN TO BETERR
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-ERR-FILE-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  GBL-CAND-FILE
006400     LABEL RECORD STANDARD.
006500 01  GBL-CAND-RECORD.
006600     05  CAND-REC-TYPE                PIC X(1).
006700         88  CAND-REC-TYPE-HEADER         VALUE "H".
006800         88  CAND-REC-TYPE-LEG             VALUE "L".
006900         88  CAND-REC-TYPE-PART            VALUE "P".
007000     05  FILLER                       PIC X(139).
007100*
007200*    HEADER DETAIL AREA - MARKS THE START OF A NEW CANDIDATE
007300 01  CAND-HEADER-AREA REDEFINES GBL-CAND-RECORD.
007400     05  FILLER                       PIC X(1).
007500     05  CANDH-OPERATOR-SEQ            PIC 9(5).
007600     05  FILLER                       PIC X(134).
007700*
007800*    LEG DETAIL AREA - ONE PER WAGER LEG IN THE CANDIDATE
007900 01  CAND-LEG-AREA REDEFINES GBL-CAND-RECORD.
008000     05  FILLER                       PIC X(1).
008100     05  CANDL-MATCHUP                PIC X(60).
008200     05  CANDL-DESCRIPTION             PIC X(60).
008300     05  CANDL-AMERICAN-ODDS           PIC S9(5).
008400     05  FILLER                       PIC X(13).
008500*
008600*    PARTICIPANT DETAIL AREA - ONE PER MEMBER'S STAKE, IN DOLLARS
008700 01  CAND-PART-AREA REDEFINES GBL-CAND-RECORD.
008800     05  FILLER                       PIC X(1).
008900     05  CANDP-PERSON-ID              PIC 9(9).
009000     05  CANDP-STAKE-DOLLARS          PIC 9(7)V99.
009100     05  FILLER                       PIC X(120).
009200*
009300 FD  GBL-BET-FILE
009400     LABEL RECORD STANDARD.
009500 01  GBL-BET-RECORD.
009600     05  BET-ID                       PIC 9(9).
009700     05  BET-STAKE-CENTS              PIC S9(11).
009800     05  BET-STATUS                   PIC X(10).
009900     05  BET-PLACED-AT                PIC X(19).
010000     05  BET-SETTLED-AT               PIC X(19).
010100     05  FILLER                       PIC X(2).
010200*
010300 FD  GBL-LEG-FILE
010400     LABEL RECORD STANDARD.
010500 01  GBL-LEG-RECORD.
010600     05  LEG-ID                       PIC 9(9).
010700     05  LEG-BET-ID                   PIC 9(9).
010800     05  LEG-MATCHUP                  PIC X(60).
010900     05  LEG-DESCRIPTION              PIC X(60).
011000     05  LEG-AMERICAN-ODDS            PIC S9(5).
011100     05  LEG-RESULT                   PIC X(10).
011200     05  FILLER                       PIC X(2).
011300*
011400 FD  GBL-PART-FILE
011500     LABEL RECORD STANDARD.
011600 01  GBL-PART-RECORD.
011700     05  PART-ID                      PIC 9(9).
011800     05  PART-BET-ID                  PIC 9(9).
011900     05  PART-PERSON-ID               PIC 9(9).
012000     05  PART-STAKE-CENTS             PIC S9(11).
012100     05  FILLER                       PIC X(2).
012200*
012300 FD  GBL-ERR-FILE
012400     LABEL RECORD STANDARD.
012500 01  GBL-ERR-LINE.
012600     05  EL-OPERATOR-SEQ              PIC 9(5).
012700     05  FILLER                       PIC X(2).
012800     05  EL-REASON                    PIC X(60).
012900     05  FILLER                       PIC X(13).
013000*
013100 WORKING-STORAGE SECTION.
013200 77  WS-CAND-FILE-STATUS                PIC X(2).
013300 77  WS-BET-FILE-STATUS                 PIC X(2).
013400 77  WS-LEG-FILE-STATUS                 PIC X(2).
013500 77  WS-PART-FILE-STATUS                PIC X(2).
013600 77  WS-ERR-FILE-STATUS                 PIC X(2).
013700*
013800 77  WS-CAND-EOF                       PIC X(1)  VALUE "N".
013900     88  WS-CAND-EOF-YES                   VALUE "Y".
014000 77  WS-SCAN-EOF                       PIC X(1)  VALUE "N".
014100     88  WS-SCAN-EOF-YES                   VALUE "Y".
014200*
014300 77  WS-CANDIDATE-ACTIVE-SW             PIC X(1)  VALUE "N".
014400     88  WS-CANDIDATE-ACTIVE-YES            VALUE "Y".
014500 77  WS-REJECT-SW                      PIC X(1)  VALUE "N".
014600     88  WS-REJECT-YES                     VALUE "Y".
014700 77  WS-REJECT-REASON                  PIC X(60).
014800 77  WS-OPERATOR-SEQ                   PIC 9(5)  COMP VALUE ZERO.
014900*
015000 77  WS-CAND-LEG-CT                    PIC 9(3)  COMP VALUE ZERO.
015100 77  WS-CAND-PART-CT                   PIC 9(3)  COMP VALUE ZERO.
015200 77  WS-CAND-TOTAL-STAKE-CENTS         PIC S9(11) VALUE ZERO.
015300 77  WS-STAKE-CENTS-CALC               PIC S9(11).
015400 77  WS-W-IX                           PIC 9(3)  COMP.
015500 77  WS-SCAN-MAX-ID                    PIC 9(9)  COMP VALUE ZERO.
015600 77  WS-NEXT-BET-ID                    PIC 9(9)  COMP.
015700 77  WS-NEXT-LEG-ID                    PIC 9(9)  COMP.
015800 77  WS-NEXT-PART-ID                   PIC 9(9)  COMP.
015900 77  WS-THIS-BET-ID                    PIC 9(9)  COMP.
016000*
016100 77  WS-RUN-DATE-RAW                   PIC 9(8).
016200 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-RAW.
016300     05  WS-RUN-YYYY                      PIC 9(4).
016400     05  WS-RUN-MM                        PIC 9(2).
016500     05  WS-RUN-DD                        PIC 9(2).
016600 77  WS-RUN-TIME-RAW                   PIC 9(8).
016700 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-RAW.
016800     05  WS-RUN-HH                        PIC 9(2).
016900     05  WS-RUN-MI                        PIC 9(2).
017000     05  WS-RUN-SS                        PIC 9(2).
017100     05  WS-RUN-CS                        PIC 9(2).
017200 77  WS-RUN-TS                         PIC X(19).
017300*
017400*    A PARLAY NEVER CARRIES MORE THAN 20 LEGS (MATCHES THE ODDS
017500*    ENGINE'S TABLE LIMIT) OR MORE THAN 50 STAKE LINES
017600 01  WS-CAND-LEG-TABLE.
017700     05  WS-CAND-LEG-ENTRY OCCURS 20 TIMES.
017800         10  CL-MATCHUP                   PIC X(60).
017900         10  CL-DESCRIPTION               PIC X(60).
018000         10  CL-AMERICAN-ODDS             PIC S9(5).
018100 01  WS-CAND-PART-TABLE.
018200     05  WS-CAND-PART-ENTRY OCCURS 50 TIMES.
018300         10  CP-PERSON-ID                 PIC 9(9).
018400         10  CP-STAKE-CENTS               PIC S9(11).
018500*
018600 PROCEDURE DIVISION.
018700*
018800 1000-GBL-BET-INTAKE.
018900     PERFORM 1100-INITIALIZE THRU 1100-EXIT.
019000     PERFORM 2000-READ-ONE-CAND THRU 2000-EXIT.
019100     PERFORM 2100-PROCESS-ONE-RECORD THRU 2100-EXIT
019200         UNTIL WS-CAND-EOF-YES.
019300     IF WS-CANDIDATE-ACTIVE-YES
019400         PERFORM 3000-VALIDATE-AND-WRITE-CANDIDATE THRU 3000-EXIT.
019500     CLOSE GBL-CAND-FILE GBL-BET-FILE GBL-LEG-FILE
019600           GBL-PART-FILE GBL-ERR-FILE.
019700     STOP RUN.
019800*
019900 1100-INITIALIZE.
020000     ACCEPT WS-RUN-DATE-RAW FROM DATE YYYYMMDD.
020100     ACCEPT WS-RUN-TIME-RAW FROM TIME.
020200     STRING WS-RUN-YYYY "-" WS-RUN-MM "-" WS-RUN-DD " "
020300            WS-RUN-HH ":" WS-RUN-MI ":" WS-RUN-SS
020400         DELIMITED BY SIZE INTO WS-RUN-TS.
020500     PERFORM 1110-DETERMINE-NEXT-BET-ID THRU 1110-EXIT.
020600     PERFORM 1120-DETERMINE-NEXT-LEG-ID THRU 1120-EXIT.
020700     PERFORM 1130-DETERMINE-NEXT-PART-ID THRU 1130-EXIT.
020800     OPEN INPUT GBL-CAND-FILE.
020900     OPEN EXTEND GBL-BET-FILE.
021000     OPEN EXTEND GBL-LEG-FILE.
021100     OPEN EXTEND GBL-PART-FILE.
021200     OPEN OUTPUT GBL-ERR-FILE.
021300 1100-EXIT.
021400     EXIT.
021500*
021600 1110-DETERMINE-NEXT-BET-ID.
021700     MOVE ZERO TO WS-SCAN-MAX-ID.
021800     MOVE "N" TO WS-SCAN-EOF.
021900     OPEN INPUT GBL-BET-FILE.
022000     PERFORM 1111-READ-ONE-BET THRU 1111-EXIT.
022100     PERFORM 1112-TEST-MAX-BET-ID THRU 1112-EXIT
022200         UNTIL WS-SCAN-EOF-YES.
022300     CLOSE GBL-BET-FILE.
022400     COMPUTE WS-NEXT-BET-ID = WS-SCAN-MAX-ID + 1.
022500 1110-EXIT.
022600     EXIT.
022700*
022800 1111-READ-ONE-BET.
022900     READ GBL-BET-FILE
023000         AT END MOVE "Y" TO WS-SCAN-EOF
023100     END-READ.
023200 1111-EXIT.
023300     EXIT.
023400*
023500 1112-TEST-MAX-BET-ID.
023600     IF BET-ID > WS-SCAN-MAX-ID
023700         MOVE BET-ID TO WS-SCAN-MAX-ID.
023800     PERFORM 1111-READ-ONE-BET THRU 1111-EXIT.
023900 1112-EXIT.
024000     EXIT.
024100*
024200 1120-DETERMINE-NEXT-LEG-ID.
024300     MOVE ZERO TO WS-SCAN-MAX-ID.
024400     MOVE "N" TO WS-SCAN-EOF.
024500     OPEN INPUT GBL-LEG-FILE.
024600     PERFORM 1121-READ-ONE-LEG THRU 1121-EXIT.
024700     PERFORM 1122-TEST-MAX-LEG-ID THRU 1122-EXIT
024800         UNTIL WS-SCAN-EOF-YES.
024900     CLOSE GBL-LEG-FILE.
025000     COMPUTE WS-NEXT-LEG-ID = WS-SCAN-MAX-ID + 1.
025100 1120-EXIT.
025200     EXIT.
025300*
025400 1121-READ-ONE-LEG.
025500     READ GBL-LEG-FILE
025600         AT END MOVE "Y" TO WS-SCAN-EOF
025700     END-READ.
025800 1121-EXIT.
025900     EXIT.
026000*
026100 1122-TEST-MAX-LEG-ID.
026200     IF LEG-ID > WS-SCAN-MAX-ID
026300         MOVE LEG-ID TO WS-SCAN-MAX-ID.
026400     PERFORM 1121-READ-ONE-LEG THRU 1121-EXIT.
026500 1122-EXIT.
026600     EXIT.
026700*
026800 1130-DETERMINE-NEXT-PART-ID.
026900     MOVE ZERO TO WS-SCAN-MAX-ID.
027000     MOVE "N" TO WS-SCAN-EOF.
027100     OPEN INPUT GBL-PART-FILE.
027200     PERFORM 1131-READ-ONE-PART THRU 1131-EXIT.
027300     PERFORM 1132-TEST-MAX-PART-ID THRU 1132-EXIT
027400         UNTIL WS-SCAN-EOF-YES.
027500     CLOSE GBL-PART-FILE.
027600     COMPUTE WS-NEXT-PART-ID = WS-SCAN-MAX-ID + 1.
027700 1130-EXIT.
027800     EXIT.
027900*
028000 1131-READ-ONE-PART.
028100     READ GBL-PART-FILE
028200         AT END MOVE "Y" TO WS-SCAN-EOF
028300     END-READ.
028400 1131-EXIT.
028500     EXIT.
028600*
028700 1132-TEST-MAX-PART-ID.
028800     IF PART-ID > WS-SCAN-MAX-ID
028900         MOVE PART-ID TO WS-SCAN-MAX-ID.
029000     PERFORM 1131-READ-ONE-PART THRU 1131-EXIT.
029100 1132-EXIT.
029200     EXIT.
029300*
029400 2000-READ-ONE-CAND.
029500     READ GBL-CAND-FILE
029600         AT END MOVE "Y" TO WS-CAND-EOF
029700     END-READ.
029800 2000-EXIT.
029900     EXIT.
030000*
030100 2100-PROCESS-ONE-RECORD.
030200     IF CAND-REC-TYPE-HEADER
030300         PERFORM 2150-CLOSE-OUT-PRIOR-CANDIDATE THRU 2150-EXIT
030400         PERFORM 2200-START-NEW-CANDIDATE THRU 2200-EXIT
030500     ELSE
030600     IF CAND-REC-TYPE-LEG
030700         PERFORM 2300-STORE-LEG-CANDIDATE THRU 2300-EXIT
030800     ELSE
030900     IF CAND-REC-TYPE-PART
031000         PERFORM 2400-STORE-PART-CANDIDATE THRU 2400-EXIT.
031100     PERFORM 2000-READ-ONE-CAND THRU 2000-EXIT.
031200 2100-EXIT.
031300     EXIT.
031400*
031500 2150-CLOSE-OUT-PRIOR-CANDIDATE.
031600     IF WS-CANDIDATE-ACTIVE-YES
031700         PERFORM 3000-VALIDATE-AND-WRITE-CANDIDATE THRU 3000-EXIT.
031800 2150-EXIT.
031900     EXIT.
032000*
032100 2200-START-NEW-CANDIDATE.
032200     MOVE CANDH-OPERATOR-SEQ OF CAND-HEADER-AREA TO WS-OPERATOR-SEQ.
032300     MOVE "Y" TO WS-CANDIDATE-ACTIVE-SW.
032400     MOVE ZERO TO WS-CAND-LEG-CT.
032500     MOVE ZERO TO WS-CAND-PART-CT.
032600     MOVE ZERO TO WS-CAND-TOTAL-STAKE-CENTS.
032700 2200-EXIT.
032800     EXIT.
032900*
033000 2300-STORE-LEG-CANDIDATE.
033100     IF WS-CAND-LEG-CT < 20
033200         ADD 1 TO WS-CAND-LEG-CT
033300         MOVE CANDL-MATCHUP OF CAND-LEG-AREA
033400             TO CL-MATCHUP (WS-CAND-LEG-CT)
033500         MOVE CANDL-DESCRIPTION OF CAND-LEG-AREA
033600             TO CL-DESCRIPTION (WS-CAND-LEG-CT)
033700         MOVE CANDL-AMERICAN-ODDS OF CAND-LEG-AREA
033800             TO CL-AMERICAN-ODDS (WS-CAND-LEG-CT).
033900 2300-EXIT.
034000     EXIT.
034100*
034200*    RULE 2 - CONVERT DOLLARS TO CENTS AND KEEP ONLY STAKE LINES
034300*    OVER ZERO; A ZERO OR BLANK STAKE LINE SIMPLY DROPS THAT
034400*    PERSON FROM THE CANDIDATE RATHER THAN REJECTING IT OUTRIGHT
034500 2400-STORE-PART-CANDIDATE.
034600     COMPUTE WS-STAKE-CENTS-CALC =
034700         CANDP-STAKE-DOLLARS OF CAND-PART-AREA * 100.
034800     IF WS-STAKE-CENTS-CALC > 0 AND WS-CAND-PART-CT < 50
034900         ADD 1 TO WS-CAND-PART-CT
035000         MOVE CANDP-PERSON-ID OF CAND-PART-AREA
035100             TO CP-PERSON-ID (WS-CAND-PART-CT)
035200         MOVE WS-STAKE-CENTS-CALC TO CP-STAKE-CENTS (WS-CAND-PART-CT)
035300         ADD WS-STAKE-CENTS-CALC TO WS-CAND-TOTAL-STAKE-CENTS.
035400 2400-EXIT.
035500     EXIT.
035600*
035700 3000-VALIDATE-AND-WRITE-CANDIDATE.
035800     MOVE "N" TO WS-REJECT-SW.
035900     PERFORM 3100-EDIT-LEG-COUNT THRU 3100-EXIT.
036000     IF WS-REJECT-SW = "N"
036100         PERFORM 3200-EDIT-PARTICIPANTS THRU 3200-EXIT.
036200     IF WS-REJECT-SW = "N"
036300         PERFORM 3300-EDIT-TOTAL-STAKE THRU 3300-EXIT.
036400     IF WS-REJECT-YES
036500         PERFORM 5000-REJECT-CANDIDATE THRU 5000-EXIT
036600     ELSE
036700         PERFORM 4000-ACCEPT-BET THRU 4000-EXIT.
036800     MOVE "N" TO WS-CANDIDATE-ACTIVE-SW.
036900 3000-EXIT.
037000     EXIT.
037100*
037200*    RULE 1 - ZERO LEGS IS AN AUTOMATIC REJECT
037300 3100-EDIT-LEG-COUNT.
037400     IF WS-CAND-LEG-CT = 0
037500         MOVE "Y" TO WS-REJECT-SW
037600         MOVE "RULE 1 - NO LEGS SUPPLIED" TO WS-REJECT-REASON.
037700 3100-EXIT.
037800     EXIT.
037900*
038000*    RULE 3 - NO PARTICIPANT LEFT WITH A POSITIVE STAKE AFTER THE
038100*    DOLLARS-TO-CENTS FILTER IN PARAGRAPH 2400 IS ALSO A REJECT
038200 3200-EDIT-PARTICIPANTS.
038300     IF WS-CAND-PART-CT = 0
038400         MOVE "Y" TO WS-REJECT-SW
038500         MOVE "RULE 3 - NO PARTICIPANTS WITH A POSITIVE STAKE"
038600             TO WS-REJECT-REASON.
038700 3200-EXIT.
038800     EXIT.
038900*
039000 3300-EDIT-TOTAL-STAKE.
039100     IF WS-CAND-TOTAL-STAKE-CENTS = 0
039200         MOVE "Y" TO WS-REJECT-SW
039300         MOVE "RULE 3 - TOTAL STAKE IS ZERO" TO WS-REJECT-REASON.
039400 3300-EXIT.
039500     EXIT.
039600*
039700 4000-ACCEPT-BET.
039800     PERFORM 4100-WRITE-BET-RECORD THRU 4100-EXIT.
039900     PERFORM 4200-WRITE-ONE-LEG-RECORD THRU 4200-EXIT
040000         VARYING WS-W-IX FROM 1 BY 1
040100         UNTIL WS-W-IX > WS-CAND-LEG-CT.
040200     PERFORM 4300-WRITE-ONE-PART-RECORD THRU 4300-EXIT
040300         VARYING WS-W-IX FROM 1 BY 1
040400         UNTIL WS-W-IX > WS-CAND-PART-CT.
040500 4000-EXIT.
040600     EXIT.
040700*
040800 4100-WRITE-BET-RECORD.
040900     MOVE WS-NEXT-BET-ID           TO WS-THIS-BET-ID.
041000     MOVE WS-NEXT-BET-ID           TO BET-ID.
041100     MOVE WS-CAND-TOTAL-STAKE-CENTS TO BET-STAKE-CENTS.
041200     MOVE "OPEN"                   TO BET-STATUS.
041300     MOVE WS-RUN-TS                TO BET-PLACED-AT.
041400     MOVE SPACES                   TO BET-SETTLED-AT.
041500     WRITE GBL-BET-RECORD.
041600     ADD 1 TO WS-NEXT-BET-ID.
041700 4100-EXIT.
041800     EXIT.
041900*
042000 4200-WRITE-ONE-LEG-RECORD.
042100     MOVE WS-NEXT-LEG-ID              TO LEG-ID.
042200     MOVE WS-THIS-BET-ID              TO LEG-BET-ID.
042300     MOVE CL-MATCHUP (WS-W-IX)        TO LEG-MATCHUP.
042400     MOVE CL-DESCRIPTION (WS-W-IX)    TO LEG-DESCRIPTION.
042500     MOVE CL-AMERICAN-ODDS (WS-W-IX)  TO LEG-AMERICAN-ODDS.
042600     MOVE "PENDING"                   TO LEG-RESULT.
042700     WRITE GBL-LEG-RECORD.
042800     ADD 1 TO WS-NEXT-LEG-ID.
042900 4200-EXIT.
043000     EXIT.
043100*
043200 4300-WRITE-ONE-PART-RECORD.
043300     MOVE WS-NEXT-PART-ID           TO PART-ID.
043400     MOVE WS-THIS-BET-ID            TO PART-BET-ID.
043500     MOVE CP-PERSON-ID (WS-W-IX)    TO PART-PERSON-ID.
043600     MOVE CP-STAKE-CENTS (WS-W-IX)  TO PART-STAKE-CENTS.
043700     WRITE GBL-PART-RECORD.
043800     ADD 1 TO WS-NEXT-PART-ID.
043900 4300-EXIT.
044000     EXIT.
044100*
044200 5000-REJECT-CANDIDATE.
044300     MOVE SPACES TO GBL-ERR-LINE.
044400     MOVE WS-OPERATOR-SEQ TO EL-OPERATOR-SEQ.
044500     MOVE WS-REJECT-REASON TO EL-REASON.
044600     WRITE GBL-ERR-LINE.
044700 5000-EXIT.
044800     EXIT.
