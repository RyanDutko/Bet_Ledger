000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-BET-POSITION.
000400 AUTHOR.        R. POTHIER.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  04/02/1985.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-BET-POSITION                                              *
001200*  RECORD LAYOUT FOR THE BET HEADER FILE.  ONE RECORD PER        *
001300*  PARLAY BET PLACED AGAINST THE POOL, KEYED BY BET-ID            *
001400*  ASCENDING ON DISK.  THE SETTLEMENT RUN REWRITES THIS FILE     *
001500*  IN PLACE WHEN A BET'S STATUS CHANGES.  LAYOUT CHECK ONLY,     *
001600*  NO LIVE I/O PERFORMED HERE.                                   *
001700******************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    04/02/85  RP    ORIGINAL LAYOUT.
002200*    11/02/87  RP    ADDED BET-SETTLED-AT - PREVIOUSLY WE ONLY
002300*                     STAMPED THE PLACED TIME.
002400*    06/19/91  TQ    ADDED BET-PLACED-AT-PARTS REDEFINE SO THE
002500*                     HISTORY EXPORT CAN SORT NEWEST-FIRST WITHOUT
002600*                     A FULL STRING COMPARE.
002700*    02/09/95  TQ    ADDED BET-STATUS-IND REDEFINE - THE SCREEN
002800*                     PAINT ROUTINE WANTED A ONE-BYTE STATUS CODE.
002900*    01/06/99  DAR   Y2K REVIEW - TIMESTAMP FIELDS ALREADY CARRY
003000*                     A 4-DIGIT YEAR, NO CHANGE REQUIRED.
003100*    08/22/03  DAR   ADDED WS-RECORD-LENGTH-CT CONSTANT FOR THE
003200*                     NIGHTLY LAYOUT-CHECK JOB (TICKET 219).
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-370.
003700 OBJECT-COMPUTER.   IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT GBL-BET-FILE ASSIGN TO BETFIL
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-BET-FILE-STATUS.
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  GBL-BET-FILE
004900     LABEL RECORD STANDARD.
005000 01  GBL-BET-RECORD.
005100     05  BET-ID                       PIC 9(9).
005200     05  BET-STAKE-CENTS              PIC S9(11).
005300     05  BET-STATUS                   PIC X(10).
005400         88  BET-STATUS-OPEN              VALUE "OPEN      ".
005500         88  BET-STATUS-WON               VALUE "WON       ".
005600         88  BET-STATUS-LOST              VALUE "LOST      ".
005700         88  BET-STATUS-VOID              VALUE "VOID      ".
005800         88  BET-STATUS-CASHED-OUT        VALUE "CASHED-OUT".
005900     05  BET-PLACED-AT                PIC X(19).
006000     05  BET-SETTLED-AT               PIC X(19).
006100     05  FILLER                       PIC X(2).
006200*
006300*    ALTERNATE VIEW - PLACED-AT TIMESTAMP BROKEN OUT, USED BY
006400*    THE HISTORY EXPORT NEWEST-FIRST SORT
006500 01  BET-PLACED-AT-PARTS REDEFINES GBL-BET-RECORD.
006600     05  FILLER                       PIC X(30).
006700     05  BET-PLACED-YYYY              PIC X(4).
006800     05  FILLER                       PIC X(1).
006900     05  BET-PLACED-MM                PIC X(2).
007000     05  FILLER                       PIC X(1).
007100     05  BET-PLACED-DD                PIC X(2).
007200     05  FILLER                       PIC X(1).
007300     05  BET-PLACED-HH                PIC X(2).
007400     05  FILLER                       PIC X(1).
007500     05  BET-PLACED-MI                PIC X(2).
007600     05  FILLER                       PIC X(1).
007700     05  BET-PLACED-SS                PIC X(2).
007800     05  FILLER                       PIC X(21).
007900*
008000*    ALTERNATE VIEW - ONE-BYTE STATUS INDICATOR FOR SCREEN PAINT
008100 01  BET-STATUS-IND REDEFINES GBL-BET-RECORD.
008200     05  FILLER                       PIC X(20).
008300     05  BET-STATUS-CD                PIC X(1).
008400         88  BET-STATUS-CD-OPEN           VALUE "O".
008500         88  BET-STATUS-CD-WON            VALUE "W".
008600         88  BET-STATUS-CD-LOST           VALUE "L".
008700         88  BET-STATUS-CD-VOID           VALUE "V".
008800         88  BET-STATUS-CD-CASHED         VALUE "C".
008900     05  FILLER                       PIC X(49).
009000*
009100*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY
009200 01  GBL-BET-RAW-AREA REDEFINES GBL-BET-RECORD.
009300     05  BET-RAW-TEXT                 PIC X(70).
009400*
009500 WORKING-STORAGE SECTION.
009600 77  WS-BET-FILE-STATUS               PIC X(2).
009700 77  WS-RECORD-LENGTH-CT              PIC 9(5)  COMP  VALUE 70.
009800*
009900 PROCEDURE DIVISION.
010000 0000-MAIN.
010100     DISPLAY "GBL-BET-POSITION LAYOUT LENGTH " WS-RECORD-LENGTH-CT.
010200     STOP RUN.
