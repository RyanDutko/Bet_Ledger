000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-ODDS-ENGINE.
000400 AUTHOR.        T. QUILLEN.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  07/11/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-ODDS-ENGINE                                               *
001200*                                                                *
001300*  CALLED SUBPROGRAM - NO FILE I/O OF ITS OWN.  CONVERTS          *
001400*  AMERICAN ODDS TO DECIMAL ODDS AND BACK, AND COMPUTES A         *
001500*  PARLAY PAYOUT IN WHOLE CENTS GIVEN A STAKE AND A COMBINED      *
001600*  DECIMAL ODDS FACTOR.  CALLED BY GBL-BET-SETTLE AND             *
001700*  GBL-POSITION-RPT.  LK-FUNCTION-CD SELECTS THE OPERATION.       *
001800*                                                                *
001900*  INTERMEDIATE DECIMAL ODDS ARE HELD AT 6 DECIMAL PLACES AND     *
002000*  THE PARLAY PAYOUT IS ROUNDED HALF-TO-EVEN (BANKERS ROUNDING)   *
002100*  TO THE NEAREST WHOLE CENT PER THE 1991 ODDS ENGINE SPEC.       *
002200******************************************************************
002300*
002400*    CHANGE LOG
002500*    ----------
002600*    07/11/91  TQ    ORIGINAL PROGRAM - PULLED THE ODDS MATH OUT
002700*                     OF GBL-BET-SETTLE SO THE POSITION REPORT
002800*                     COULD SHARE IT FOR POTENTIAL-PAYOUT DISPLAY.
002900*    09/30/94  TQ    SWITCHED THE RUNNING PRODUCT TO 6 DECIMAL
003000*                     PLACES - 4 WAS LOSING A CENT ON LONG PARLAYS.
003100*    02/09/95  TQ    ADDED LK-FUNCTION-CD DISPATCH SO ONE LOAD
003200*                     MODULE COULD SERVE ALL THREE OPERATIONS.
003300*    01/06/99  DAR   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003400*                     NO CHANGE REQUIRED.
003500*    08/22/03  DAR   ROUNDED PARLAY PAYOUT CHANGED FROM NEAREST-CENT
003600*                     TO HALF-TO-EVEN PER AUDIT FINDING 03-114 -
003700*                     NEAREST-CENT WAS OVERPAYING ON .005 TIES.
003800*    04/14/11  DAR   ADDED DECIMAL-TO-AMERICAN DISPLAY CONVERSION
003900*                     (FUNCTION 2) FOR THE NEW BET-PREVIEW SCREEN.
004000*    03/02/12  DAR   ADDED FUNCTION 4 - COMBINE A LEG TABLE'S
004100*                     DECIMAL ODDS INTO ONE FACTOR.  POSITION RPT
004200*                     AND BET SETTLE WERE EACH WRITING THEIR OWN
004300*                     COPY OF THIS LOOP - MOVED IT HERE INSTEAD.
004400*    03/02/12  DAR   ADDED FUNCTION 5 - PER-PARTICIPANT PROPORTIONAL
004500*                     SHARE OF A TOTAL PAYOUT, HALF-TO-EVEN ROUNDED
004600*                     THE SAME WAY AS FUNCTION 3, SO BET SETTLE DOES
004700*                     NOT CARRY A SECOND COPY OF THE ROUNDING RULE.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-370.
005200 OBJECT-COMPUTER.   IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 77  WS-LEG-CT                        PIC 9(3)   COMP.
005900 77  WS-LEG-IX                        PIC 9(3)   COMP.
006000 77  WS-RUNNING-PRODUCT                PIC 9(5)V9(6) COMP-3.
006100 01  WS-GROSS-PAYOUT                  PIC 9(13)V9(6).
006200*
006300*    02/09/95 - BROKE THE GROSS PAYOUT INTO A WHOLE/FRACTION VIEW
006400*    SO THE TIE-BREAK TEST BELOW READS THE FRACTIONAL CENTS
006500*    STRAIGHT OFF STORAGE INSTEAD OF BY SUBTRACTION - A COMPUTE
006600*    ROUNDED ON THE SUBTRACT WAS ITSELF ROUNDING THE FRACTION
006700*    BEFORE THE HALF-TO-EVEN TEST COULD SEE IT.
006800 01  WS-GROSS-PAYOUT-PARTS REDEFINES WS-GROSS-PAYOUT.
006900     05  WS-GP-WHOLE-CENTS            PIC 9(13).
007000     05  WS-GP-FRACTION               PIC V9(6).
007100 77  WS-FRACTION-PART                 PIC V9(6).
007200*
007300*    03/02/12 - LEFT OVER FROM THE OLD 3-DECIMAL TIE-BREAK TEST
007400*    (SEE THE 09/30/94 CHANGE LOG ENTRY).  NOT REFERENCED BY THE
007500*    ROUNDING PARAGRAPH ANY MORE, BUT THE AUDITORS HAVE ASKED TO
007600*    SEE THE OLD LAYOUT MORE THAN ONCE SO IT STAYS.
007700 01  WS-FRACTION-PART-PARTS REDEFINES WS-FRACTION-PART.
007800     05  WS-FP-FIRST-3                PIC 9(3).
007900     05  WS-FP-LAST-3                 PIC 9(3).
008000 77  WS-WHOLE-CENTS                   PIC 9(11).
008100 77  WS-DIVIDE-QUOT                    PIC 9(11) COMP.
008200 77  WS-DIVIDE-REM                     PIC 9(1)  COMP.
008300*
008400 LINKAGE SECTION.
008500 01  LK-FUNCTION-CD                   PIC X(1).
008600     88  LK-FUNCTION-AMER-TO-DEC          VALUE "1".
008700     88  LK-FUNCTION-DEC-TO-AMER          VALUE "2".
008800     88  LK-FUNCTION-PARLAY-PAYOUT        VALUE "3".
008900     88  LK-FUNCTION-COMBINE-ODDS         VALUE "4".
009000     88  LK-FUNCTION-PROP-SHARE           VALUE "5".
009100 01  LK-AMERICAN-ODDS                 PIC S9(5).
009200 01  LK-DECIMAL-ODDS                  PIC 9(3)V9(6).
009300*
009400*    04/14/11 - THE BET-PREVIEW SCREEN WANTS THE WHOLE AND
009500*    FRACTIONAL PARTS OF THE DECIMAL ODDS IN SEPARATE SCREEN
009600*    FIELDS; THIS VIEW LETS IT PICK THEM OFF THE SAME STORAGE
009700*    THIS PROGRAM HANDS BACK INSTEAD OF RE-DERIVING THEM.
009800 01  LK-DECIMAL-ODDS-PARTS REDEFINES LK-DECIMAL-ODDS.
009900     05  LK-DO-WHOLE                  PIC 9(3).
010000     05  LK-DO-FRACTION               PIC V9(6).
010100 01  LK-STAKE-CENTS                   PIC S9(11).
010200 01  LK-PAYOUT-CENTS                  PIC S9(11).
010300 01  LK-LEG-COUNT                     PIC 9(3) COMP.
010400 01  LK-LEG-ODDS-TABLE.
010500     05  LK-LEG-DECIMAL-ODDS OCCURS 20 TIMES
010600                                      PIC 9(3)V9(6) COMP-3.
010700 01  LK-TOTAL-STAKE-CENTS             PIC S9(11).
010800 01  LK-TOTAL-PAYOUT-CENTS            PIC S9(11).
010900*
011000 PROCEDURE DIVISION USING LK-FUNCTION-CD LK-AMERICAN-ODDS
011100                          LK-DECIMAL-ODDS LK-STAKE-CENTS
011200                          LK-PAYOUT-CENTS LK-LEG-COUNT
011300                          LK-LEG-ODDS-TABLE LK-TOTAL-STAKE-CENTS
011400                          LK-TOTAL-PAYOUT-CENTS.
011500*
011600 1000-GBL-ODDS-ENGINE.
011700     IF LK-FUNCTION-AMER-TO-DEC
011800         PERFORM 2100-AMERICAN-TO-DECIMAL THRU 2100-EXIT
011900     ELSE
012000     IF LK-FUNCTION-DEC-TO-AMER
012100         PERFORM 2200-DECIMAL-TO-AMERICAN THRU 2200-EXIT
012200     ELSE
012300     IF LK-FUNCTION-PARLAY-PAYOUT
012400         PERFORM 2300-PARLAY-PAYOUT-CENTS THRU 2300-EXIT
012500     ELSE
012600     IF LK-FUNCTION-COMBINE-ODDS
012700         PERFORM 2400-COMBINE-DECIMAL-ODDS THRU 2400-EXIT
012800     ELSE
012900     IF LK-FUNCTION-PROP-SHARE
013000         PERFORM 2500-PROPORTIONAL-SHARE THRU 2500-EXIT
013100     ELSE
013200         DISPLAY "GBL-ODDS-ENGINE - INVALID FUNCTION CODE "
013300                  LK-FUNCTION-CD.
013400     GOBACK.
013500*
013600*    AMERICAN ODDS TO DECIMAL ODDS, HELD AT 6 DECIMAL PLACES.
013700*    POSITIVE AMERICAN:  DECIMAL = 1 + (AMERICAN / 100)
013800*    NEGATIVE AMERICAN:  DECIMAL = 1 + (100 / ABS(AMERICAN))
013900 2100-AMERICAN-TO-DECIMAL.
014000     IF LK-AMERICAN-ODDS > 0
014100         COMPUTE LK-DECIMAL-ODDS ROUNDED =
014200             1 + (LK-AMERICAN-ODDS / 100)
014300     ELSE
014400         COMPUTE LK-DECIMAL-ODDS ROUNDED =
014500             1 + (100 / (0 - LK-AMERICAN-ODDS)).
014600 2100-EXIT.
014700     EXIT.
014800*
014900*    DECIMAL ODDS TO AMERICAN ODDS, DISPLAY PURPOSES ONLY.
015000*    DECIMAL >= 2.0:  AMERICAN = (DECIMAL - 1) * 100, TRUNC TO ZERO
015100*    DECIMAL <  2.0:  AMERICAN = -100 / (DECIMAL - 1), TRUNC TO ZERO
015200 2200-DECIMAL-TO-AMERICAN.
015300     IF LK-DECIMAL-ODDS >= 2.0
015400         COMPUTE LK-AMERICAN-ODDS =
015500             (LK-DECIMAL-ODDS - 1) * 100
015600     ELSE
015700         COMPUTE LK-AMERICAN-ODDS =
015800             0 - (100 / (LK-DECIMAL-ODDS - 1)).
015900 2200-EXIT.
016000     EXIT.
016100*
016200*    PARLAY PAYOUT IN WHOLE CENTS - STAKE TIMES COMBINED DECIMAL
016300*    ODDS, ROUNDED HALF-TO-EVEN TO THE NEAREST CENT.  THE CALLER
016400*    PASSES THE ALREADY-COMBINED DECIMAL ODDS IN LK-DECIMAL-ODDS.
016500 2300-PARLAY-PAYOUT-CENTS.
016600     COMPUTE WS-GROSS-PAYOUT ROUNDED =
016700         LK-STAKE-CENTS * LK-DECIMAL-ODDS.
016800     PERFORM 2350-ROUND-HALF-TO-EVEN THRU 2350-EXIT.
016900     MOVE WS-WHOLE-CENTS TO LK-PAYOUT-CENTS.
017000 2300-EXIT.
017100     EXIT.
017200*
017300*    BANKERS ROUNDING - ROUND THE FRACTIONAL CENTS TO THE NEAREST
017400*    WHOLE CENT, TIES GOING TO THE EVEN CENT.
017500 2350-ROUND-HALF-TO-EVEN.
017600     MOVE WS-GP-WHOLE-CENTS TO WS-WHOLE-CENTS.
017700     MOVE WS-GP-FRACTION TO WS-FRACTION-PART.
017800     IF WS-FRACTION-PART > 0.5
017900         ADD 1 TO WS-WHOLE-CENTS
018000     ELSE
018100     IF WS-FRACTION-PART = 0.5
018200         DIVIDE WS-WHOLE-CENTS BY 2 GIVING WS-DIVIDE-QUOT
018300             REMAINDER WS-DIVIDE-REM
018400         IF WS-DIVIDE-REM NOT = 0
018500             ADD 1 TO WS-WHOLE-CENTS.
018600 2350-EXIT.
018700     EXIT.
018800*
018900*    COMBINE DECIMAL ODDS - MULTIPLY EVERY LEG'S DECIMAL ODDS
019000*    FACTOR TOGETHER AND RETURN THE RUNNING PRODUCT TO THE CALLER
019100*    IN LK-DECIMAL-ODDS.  A PARLAY WITH ONE LEG RETURNS THAT LEG'S
019200*    OWN DECIMAL ODDS UNCHANGED.
019300 2400-COMBINE-DECIMAL-ODDS.
019400     MOVE LK-LEG-COUNT TO WS-LEG-CT.
019500     MOVE 1 TO WS-RUNNING-PRODUCT.
019600     MOVE ZERO TO WS-LEG-IX.
019700     PERFORM 2410-MULTIPLY-ONE-LEG THRU 2410-EXIT
019800         WS-LEG-CT TIMES.
019900     MOVE WS-RUNNING-PRODUCT TO LK-DECIMAL-ODDS.
020000 2400-EXIT.
020100     EXIT.
020200*
020300 2410-MULTIPLY-ONE-LEG.
020400     ADD 1 TO WS-LEG-IX.
020500     COMPUTE WS-RUNNING-PRODUCT ROUNDED =
020600         WS-RUNNING-PRODUCT * LK-LEG-DECIMAL-ODDS (WS-LEG-IX).
020700 2410-EXIT.
020800     EXIT.
020900*
021000*    PROPORTIONAL SHARE - ONE PARTICIPANT'S SHARE OF A BET'S TOTAL
021100*    PAYOUT, IN PROPORTION TO THEIR STAKE AGAINST THE BET'S TOTAL
021200*    STAKE, ROUNDED HALF-TO-EVEN TO THE NEAREST CENT.  EACH
021300*    PARTICIPANT'S SHARE IS ROUNDED ON ITS OWN - NO RESIDUAL-CENT
021400*    REALLOCATION ACROSS PARTICIPANTS IS PERFORMED.
021500 2500-PROPORTIONAL-SHARE.
021600     COMPUTE WS-GROSS-PAYOUT ROUNDED =
021700         (LK-STAKE-CENTS / LK-TOTAL-STAKE-CENTS) *
021800             LK-TOTAL-PAYOUT-CENTS.
021900     PERFORM 2350-ROUND-HALF-TO-EVEN THRU 2350-EXIT.
022000     MOVE WS-WHOLE-CENTS TO LK-PAYOUT-CENTS.
022100 2500-EXIT.
022200     EXIT.
