000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-TRAN-MOVEMENT.
000400 AUTHOR.        R. POTHIER.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  03/22/1985.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-TRAN-MOVEMENT                                             *
001200*  RECORD LAYOUT FOR THE CASH MOVEMENT (TRANSACTION) FILE.       *
001300*  ONE RECORD PER DEPOSIT, WITHDRAWAL OR ADJUSTMENT AGAINST A    *
001400*  MEMBER'S LEDGER BALANCE.  NOT KEY-SEQUENCED ON DISK - THE     *
001500*  POSITION REPORT SUMS THESE BY PERSON REGARDLESS OF ORDER.     *
001600*  THIS MEMBER IS A LAYOUT CHECK ONLY, NO LIVE I/O PERFORMED.    *
001700******************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    03/22/85  RP    ORIGINAL LAYOUT.
002200*    11/02/87  RP    WIDENED TRAN-NOTE FROM 40 TO 100 - SHORT
002300*                     NOTES WERE GETTING CLIPPED ON THE PRINTOUT.
002400*    06/19/91  TQ    SPLIT TRAN-TS INTO TRAN-TS-PARTS REDEFINE SO
002500*                     THE SETTLEMENT RUN CAN SORT ON DATE ALONE.
002600*    02/09/95  TQ    ADDED TRAN-AMOUNT-PARTS REDEFINE - THE SIGN
002700*                     PRESERVATION UTILITY NEEDS THE RAW DIGITS.
002800*    01/06/99  DAR   Y2K REVIEW - TRAN-TS ALREADY CARRIES A 4-DIGIT
002900*                     YEAR, NO CHANGE REQUIRED.
003000*    08/22/03  DAR   ADDED WS-RECORD-LENGTH-CT CONSTANT FOR THE
003100*                     NIGHTLY LAYOUT-CHECK JOB (TICKET 219).
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-370.
003600 OBJECT-COMPUTER.   IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT GBL-TRAN-FILE ASSIGN TO TRANFIL
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WS-TRAN-FILE-STATUS.
004400*
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  GBL-TRAN-FILE
004800     LABEL RECORD STANDARD.
004900 01  GBL-TRAN-RECORD.
005000     05  TRAN-ID                      PIC 9(9).
005100     05  TRAN-PERSON-ID                PIC 9(9).
005200     05  TRAN-TYPE                    PIC X(10).
005300         88  TRAN-TYPE-DEPOSIT            VALUE "DEPOSIT   ".
005400         88  TRAN-TYPE-WITHDRAW           VALUE "WITHDRAW  ".
005500         88  TRAN-TYPE-ADJUSTMENT         VALUE "ADJUSTMENT".
005600     05  TRAN-AMOUNT-CENTS             PIC S9(11).
005700     05  TRAN-NOTE                    PIC X(100).
005800     05  TRAN-TS                      PIC X(19).
005900     05  FILLER                       PIC X(2).
006000*
006100*    ALTERNATE VIEW - TIMESTAMP BROKEN OUT FOR DATE-ONLY SORTS
006200 01  TRAN-TS-PARTS REDEFINES GBL-TRAN-RECORD.
006300     05  FILLER                       PIC X(139).
006400     05  TRAN-TS-YYYY                 PIC X(4).
006500     05  FILLER                       PIC X(1).
006600     05  TRAN-TS-MM                   PIC X(2).
006700     05  FILLER                       PIC X(1).
006800     05  TRAN-TS-DD                   PIC X(2).
006900     05  FILLER                       PIC X(11).
007000*
007100*    ALTERNATE VIEW - RAW SIGNED-AMOUNT DIGITS, SIGN-PRESERVE UTIL
007200 01  TRAN-AMOUNT-PARTS REDEFINES GBL-TRAN-RECORD.
007300     05  FILLER                       PIC X(28).
007400     05  TRAN-AMOUNT-SIGN-AREA        PIC S9(11).
007500     05  FILLER                       PIC X(121).
007600*
007700*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY
007800 01  GBL-TRAN-RAW-AREA REDEFINES GBL-TRAN-RECORD.
007900     05  TRAN-RAW-TEXT                PIC X(160).
008000*
008100 WORKING-STORAGE SECTION.
008200 77  WS-TRAN-FILE-STATUS              PIC X(2).
008300 77  WS-RECORD-LENGTH-CT              PIC 9(5)  COMP  VALUE 160.
008400*
008500 PROCEDURE DIVISION.
008600 0000-MAIN.
008700     DISPLAY "GBL-TRAN-MOVEMENT LAYOUT LENGTH " WS-RECORD-LENGTH-CT.
008800     STOP RUN.
