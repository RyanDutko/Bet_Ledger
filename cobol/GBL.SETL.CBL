000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-SETL-MOVEMENT.
000400 AUTHOR.        T. QUILLEN.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  06/19/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-SETL-MOVEMENT                                             *
001200*  RECORD LAYOUT FOR THE SETTLEMENT FILE.  ONE RECORD PER        *
001300*  MEMBER'S NET RESULT FROM A SETTLED BET, KEYED BY SETL-ID      *
001400*  ASCENDING ON DISK.  THE SETTLEMENT RUN APPENDS TO THIS FILE;  *
001500*  NOTHING ELSE REWRITES IT.  LAYOUT CHECK ONLY, NO LIVE I/O     *
001600*  PERFORMED HERE.                                                *
001700******************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    06/19/91  TQ    ORIGINAL LAYOUT - SPLIT OUT OF THE BET FILE
002200*                     WHEN THE PARLAY SETTLEMENT RUN WAS BUILT.
002300*    02/09/95  TQ    ADDED SETL-NET-PARTS REDEFINE FOR THE
002400*                     OWNERSHIP REPORT'S ACCUMULATOR ROUTINE.
002500*    01/06/99  DAR   Y2K REVIEW - SETL-TS ALREADY CARRIES A
002600*                     4-DIGIT YEAR, NO CHANGE REQUIRED.
002700*    08/22/03  DAR   ADDED WS-RECORD-LENGTH-CT CONSTANT FOR THE
002800*                     NIGHTLY LAYOUT-CHECK JOB (TICKET 219).
002900*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.   IBM-370.
003300 OBJECT-COMPUTER.   IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT GBL-SETL-FILE ASSIGN TO SETLFIL
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WS-SETL-FILE-STATUS.
004100*
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  GBL-SETL-FILE
004500     LABEL RECORD STANDARD.
004600 01  GBL-SETL-RECORD.
004700     05  SETL-ID                      PIC 9(9).
004800     05  SETL-BET-ID                  PIC 9(9).
004900     05  SETL-PERSON-ID               PIC 9(9).
005000     05  SETL-NET-CENTS               PIC S9(11).
005100     05  SETL-TS                      PIC X(19).
005200     05  FILLER                       PIC X(3).
005300*
005400*    ALTERNATE VIEW - SETTLEMENT TIMESTAMP BROKEN OUT
005500 01  SETL-TS-PARTS REDEFINES GBL-SETL-RECORD.
005600     05  FILLER                       PIC X(38).
005700     05  SETL-TS-YYYY                 PIC X(4).
005800     05  FILLER                       PIC X(1).
005900     05  SETL-TS-MM                   PIC X(2).
006000     05  FILLER                       PIC X(1).
006100     05  SETL-TS-DD                   PIC X(2).
006200     05  FILLER                       PIC X(1).
006300     05  SETL-TS-HH                   PIC X(2).
006400     05  FILLER                       PIC X(1).
006500     05  SETL-TS-MI                   PIC X(2).
006600     05  FILLER                       PIC X(1).
006700     05  SETL-TS-SS                   PIC X(2).
006800     05  FILLER                       PIC X(3).
006900*
007000*    ALTERNATE VIEW - RAW SIGNED NET DIGITS FOR THE OWNERSHIP
007100*    REPORT'S ACCUMULATOR ROUTINE
007200 01  SETL-NET-PARTS REDEFINES GBL-SETL-RECORD.
007300     05  FILLER                       PIC X(27).
007400     05  SETL-NET-SIGN-AREA           PIC S9(11).
007500     05  FILLER                       PIC X(22).
007600*
007700*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY
007800 01  GBL-SETL-RAW-AREA REDEFINES GBL-SETL-RECORD.
007900     05  SETL-RAW-TEXT                PIC X(60).
008000*
008100 WORKING-STORAGE SECTION.
008200 77  WS-SETL-FILE-STATUS              PIC X(2).
008300 77  WS-RECORD-LENGTH-CT              PIC 9(5)  COMP  VALUE 60.
008400*
008500 PROCEDURE DIVISION.
008600 0000-MAIN.
008700     DISPLAY "GBL-SETL-MOVEMENT LAYOUT LENGTH " WS-RECORD-LENGTH-CT.
008800     STOP RUN.
