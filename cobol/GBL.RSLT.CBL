000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-RSLT-INSTRUCTION.
000400 AUTHOR.        T. QUILLEN.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  06/19/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-RSLT-INSTRUCTION                                          *
001200*  RECORD LAYOUT FOR THE LEG-RESULT INSTRUCTION FILE.  ONE       *
001300*  RECORD PER LEG RESULT KEYED IN BY THE POOL OPERATOR, KEYED BY *
001400*  (RSLT-BET-ID, RSLT-LEG-ID) ASCENDING ON DISK.  CONSUMED AND   *
001500*  DISCARDED BY EACH SETTLEMENT RUN.  LAYOUT CHECK ONLY, NO      *
001600*  LIVE I/O PERFORMED HERE.                                      *
001700******************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    06/19/91  TQ    ORIGINAL LAYOUT.
002200*    02/09/95  TQ    ADDED RSLT-COMPOSITE-KEY REDEFINE AND
002300*                     RSLT-OUTCOME-IND REDEFINE FOR THE
002400*                     SETTLEMENT RUN'S IN-MEMORY LEG TABLE.
002500*    08/22/03  DAR   ADDED WS-RECORD-LENGTH-CT CONSTANT FOR THE
002600*                     NIGHTLY LAYOUT-CHECK JOB (TICKET 219).
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-370.
003100 OBJECT-COMPUTER.   IBM-370.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT GBL-RSLT-FILE ASSIGN TO RSLTFIL
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-RSLT-FILE-STATUS.
003900*
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  GBL-RSLT-FILE
004300     LABEL RECORD STANDARD.
004400 01  GBL-RSLT-RECORD.
004500     05  RSLT-BET-ID                  PIC 9(9).
004600     05  RSLT-LEG-ID                  PIC 9(9).
004700     05  RSLT-OUTCOME                 PIC X(10).
004800         88  RSLT-OUTCOME-WON             VALUE "WON       ".
004900         88  RSLT-OUTCOME-LOST            VALUE "LOST      ".
005000         88  RSLT-OUTCOME-VOID            VALUE "VOID      ".
005100         88  RSLT-OUTCOME-PENDING         VALUE "PENDING   ".
005200     05  FILLER                       PIC X(2).
005300*
005400*    ALTERNATE VIEW - COMPOSITE BET+LEG KEY FOR TABLE LOOKUP
005500 01  RSLT-COMPOSITE-KEY-AREA REDEFINES GBL-RSLT-RECORD.
005600     05  RSLT-COMPOSITE-KEY.
005700         10  RSLT-KEY-BET-ID              PIC 9(9).
005800         10  RSLT-KEY-LEG-ID              PIC 9(9).
005900     05  FILLER                       PIC X(12).
006000*
006100*    ALTERNATE VIEW - ONE-BYTE OUTCOME INDICATOR
006200 01  RSLT-OUTCOME-IND REDEFINES GBL-RSLT-RECORD.
006300     05  FILLER                       PIC X(18).
006400     05  RSLT-OUTCOME-CD              PIC X(1).
006500         88  RSLT-OUTCOME-CD-WON          VALUE "W".
006600         88  RSLT-OUTCOME-CD-LOST         VALUE "L".
006700         88  RSLT-OUTCOME-CD-VOID         VALUE "V".
006800         88  RSLT-OUTCOME-CD-PENDING      VALUE "P".
006900     05  FILLER                       PIC X(11).
007000*
007100*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY
007200 01  GBL-RSLT-RAW-AREA REDEFINES GBL-RSLT-RECORD.
007300     05  RSLT-RAW-TEXT                PIC X(30).
007400*
007500 WORKING-STORAGE SECTION.
007600 77  WS-RSLT-FILE-STATUS              PIC X(2).
007700 77  WS-RECORD-LENGTH-CT              PIC 9(5)  COMP  VALUE 30.
007800*
007900 PROCEDURE DIVISION.
008000 0000-MAIN.
008100     DISPLAY "GBL-RSLT-INSTRUCTION LAYOUT LENGTH " WS-RECORD-LENGTH-CT.
008200     STOP RUN.
