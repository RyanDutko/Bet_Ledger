000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-PART-ACTIVITY.
000400 AUTHOR.        R. POTHIER.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  04/09/1985.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-PART-ACTIVITY                                             *
001200*  RECORD LAYOUT FOR THE BET PARTICIPANT FILE.  ONE RECORD PER   *
001300*  MEMBER'S CONTRIBUTION TO A PARLAY BET'S STAKE, KEYED BY       *
001400*  (PART-BET-ID, PART-ID) ASCENDING ON DISK.  LAYOUT CHECK ONLY, *
001500*  NO LIVE I/O PERFORMED HERE.                                   *
001600******************************************************************
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    04/09/85  RP    ORIGINAL LAYOUT.
002100*    06/19/91  TQ    ADDED PART-STAKE-PARTS REDEFINE FOR THE
002200*                     PROPORTIONAL-SHARE ROUTINE'S RAW DIGITS.
002300*    02/09/95  TQ    ADDED PART-COMPOSITE-KEY REDEFINE - THE
002400*                     IN-MEMORY BET TABLE NOW KEYS ON BET+PERSON
002500*                     TOGETHER INSTEAD OF TWO SEPARATE COMPARES.
002600*    01/06/99  DAR   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
002700*                     NO CHANGE REQUIRED.
002800*    08/22/03  DAR   ADDED WS-RECORD-LENGTH-CT CONSTANT FOR THE
002900*                     NIGHTLY LAYOUT-CHECK JOB (TICKET 219).
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM-370.
003400 OBJECT-COMPUTER.   IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT GBL-PART-FILE ASSIGN TO PARTFIL
004000         ORGANIZATION IS LINE SEQUENTIAL
004100         FILE STATUS IS WS-PART-FILE-STATUS.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  GBL-PART-FILE
004600     LABEL RECORD STANDARD.
004700 01  GBL-PART-RECORD.
004800     05  PART-ID                      PIC 9(9).
004900     05  PART-BET-ID                  PIC 9(9).
005000     05  PART-PERSON-ID               PIC 9(9).
005100     05  PART-STAKE-CENTS             PIC S9(11).
005200     05  FILLER                       PIC X(2).
005300*
005400*    ALTERNATE VIEW - RAW STAKE DIGITS FOR THE PROPORTIONAL-SHARE
005500*    ROUTINE (STAKE MUST BE GREATER THAN ZERO)
005600 01  PART-STAKE-PARTS REDEFINES GBL-PART-RECORD.
005700     05  FILLER                       PIC X(27).
005800     05  PART-STAKE-SIGN-AREA         PIC S9(11).
005900     05  FILLER                       PIC X(2).
006000*
006100*    ALTERNATE VIEW - COMPOSITE BET+PERSON KEY FOR TABLE SEARCH
006200 01  PART-COMPOSITE-KEY-AREA REDEFINES GBL-PART-RECORD.
006300     05  FILLER                       PIC X(9).
006400     05  PART-COMPOSITE-KEY.
006500         10  PART-COMPOSITE-BET-ID        PIC 9(9).
006600         10  PART-COMPOSITE-PERSON-ID     PIC 9(9).
006700     05  FILLER                       PIC X(13).
006800*
006900*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY
007000 01  GBL-PART-RAW-AREA REDEFINES GBL-PART-RECORD.
007100     05  PART-RAW-TEXT                PIC X(40).
007200*
007300 WORKING-STORAGE SECTION.
007400 77  WS-PART-FILE-STATUS              PIC X(2).
007500 77  WS-RECORD-LENGTH-CT              PIC 9(5)  COMP  VALUE 40.
007600*
007700 PROCEDURE DIVISION.
007800 0000-MAIN.
007900     DISPLAY "GBL-PART-ACTIVITY LAYOUT LENGTH " WS-RECORD-LENGTH-CT.
008000     STOP RUN.
