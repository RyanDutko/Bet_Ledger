000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-LEG-POSITION.
000400 AUTHOR.        R. POTHIER.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  04/09/1985.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-LEG-POSITION                                              *
001200*  RECORD LAYOUT FOR THE BET LEG FILE.  ONE RECORD PER WAGER     *
001300*  LEG WITHIN A PARLAY BET, KEYED BY (LEG-BET-ID, LEG-ID)        *
001400*  ASCENDING ON DISK.  THE SETTLEMENT RUN REWRITES A LEG IN      *
001500*  PLACE WHEN ITS RESULT INSTRUCTION IS APPLIED.  LAYOUT CHECK   *
001600*  ONLY, NO LIVE I/O PERFORMED HERE.                             *
001700******************************************************************
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    04/09/85  RP    ORIGINAL LAYOUT.
002200*    11/02/87  RP    WIDENED LEG-MATCHUP AND LEG-DESCRIPTION FROM
002300*                     30 TO 60 - TWO-TEAM MATCHUP TEXT WAS BEING
002400*                     TRUNCATED ON THE PRINTOUT.
002500*    06/19/91  TQ    ADDED LEG-ODDS-PARTS REDEFINE FOR THE ODDS
002600*                     ENGINE'S SIGN-CHECK ROUTINE.
002700*    02/09/95  TQ    ADDED LEG-RESULT-IND REDEFINE - SETTLEMENT
002800*                     NOW TESTS A ONE-BYTE CODE INSTEAD OF THE
002900*                     FULL TEXT WORD.
003000*    01/06/99  DAR   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
003100*                     NO CHANGE REQUIRED.
003200*    08/22/03  DAR   ADDED WS-RECORD-LENGTH-CT CONSTANT FOR THE
003300*                     NIGHTLY LAYOUT-CHECK JOB (TICKET 219).
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT GBL-LEG-FILE ASSIGN TO LEGFIL
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-LEG-FILE-STATUS.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  GBL-LEG-FILE
005000     LABEL RECORD STANDARD.
005100 01  GBL-LEG-RECORD.
005200     05  LEG-ID                       PIC 9(9).
005300     05  LEG-BET-ID                   PIC 9(9).
005400     05  LEG-MATCHUP                  PIC X(60).
005500     05  LEG-DESCRIPTION              PIC X(60).
005600     05  LEG-AMERICAN-ODDS            PIC S9(5).
005700     05  LEG-RESULT                   PIC X(10).
005800         88  LEG-RESULT-PENDING           VALUE "PENDING   ".
005900         88  LEG-RESULT-WON               VALUE "WON       ".
006000         88  LEG-RESULT-LOST              VALUE "LOST      ".
006100         88  LEG-RESULT-VOID              VALUE "VOID      ".
006200     05  FILLER                       PIC X(2).
006300*
006400*    ALTERNATE VIEW - RAW SIGNED-ODDS DIGITS FOR THE ODDS ENGINE'S
006500*    SIGN-CHECK ROUTINE (ODDS NEVER ZERO, NEVER IN -100..+100 EXCL)
006600 01  LEG-ODDS-PARTS REDEFINES GBL-LEG-RECORD.
006700     05  FILLER                       PIC X(138).
006800     05  LEG-ODDS-SIGN-AREA           PIC S9(5).
006900     05  FILLER                       PIC X(12).
007000*
007100*    ALTERNATE VIEW - ONE-BYTE RESULT INDICATOR
007200 01  LEG-RESULT-IND REDEFINES GBL-LEG-RECORD.
007300     05  FILLER                       PIC X(143).
007400     05  LEG-RESULT-CD                PIC X(1).
007500         88  LEG-RESULT-CD-PENDING        VALUE "P".
007600         88  LEG-RESULT-CD-WON            VALUE "W".
007700         88  LEG-RESULT-CD-LOST           VALUE "L".
007800         88  LEG-RESULT-CD-VOID           VALUE "V".
007900     05  FILLER                       PIC X(11).
008000*
008100*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY
008200 01  GBL-LEG-RAW-AREA REDEFINES GBL-LEG-RECORD.
008300     05  LEG-RAW-TEXT                 PIC X(155).
008400*
008500 WORKING-STORAGE SECTION.
008600 77  WS-LEG-FILE-STATUS               PIC X(2).
008700 77  WS-RECORD-LENGTH-CT              PIC 9(5)  COMP  VALUE 155.
008800*
008900 PROCEDURE DIVISION.
009000 0000-MAIN.
009100     DISPLAY "GBL-LEG-POSITION LAYOUT LENGTH " WS-RECORD-LENGTH-CT.
009200     STOP RUN.
