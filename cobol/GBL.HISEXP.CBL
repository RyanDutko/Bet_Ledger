000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-HISTORY-EXP.
000400 AUTHOR.        T. QUILLEN.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  11/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-HISTORY-EXP                                                *
001200*                                                                 *
001300*  WRITES THE MEMBER-FACING BET HISTORY EXTRACT - A COMMA-        *
001400*  SEPARATED FILE, NEWEST BET FIRST, ONE LINE PER BET WITH THE    *
001500*  PARTICIPANT LIST AND EACH ONE'S STAKE SPELLED OUT IN THE SAME  *
001600*  LINE.  FEEDS THE MEMBER STATEMENT PRINTING SERVICE - NOT A     *
001700*  COBOL CONSUMER, SO THE OUTPUT IS PLAIN TEXT, NOT A COPYBOOK    *
001800*  LAYOUT.                                                        *
001900******************************************************************
002000*
002100*    CHANGE LOG
002200*    ----------
002300*    11/14/91  TQ    ORIGINAL PROGRAM.
002400*    02/09/95  TQ    ADDED THE ONE-BYTE BET-STATUS-CD VIEW AND
002500*                     SWITCHED THE STATUS-WORD LOOKUP TO IT - ONE
002600*                     IF/ELSE ON A SINGLE BYTE INSTEAD OF SPELLING
002700*                     OUT AND LOWER-CASING THE FULL STATUS WORD.
002800*    01/06/99  DAR   Y2K REVIEW - PLACED-AT AND SETTLED-AT ALREADY
002900*                     CARRY 4-DIGIT YEARS, NO CHANGE REQUIRED.
003000*    08/22/03  DAR   DOLLAR-AMOUNT FORMATTING PULLED OUT INTO ITS
003100*                     OWN PARAGRAPH (5200) SO THE PARTICIPANT LIST
003200*                     AND THE TOTAL-STAKE COLUMN SHARE ONE ROUTINE
003300*                     INSTEAD OF TWO COPIES OF THE SAME DIVIDE.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT GBL-PERSON-FILE ASSIGN TO PERSFIL
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-PERSON-FILE-STATUS.
004600     SELECT GBL-BET-FILE ASSIGN TO BETFIL
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-BET-FILE-STATUS.
004900     SELECT GBL-PART-FILE ASSIGN TO PARTFIL
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-PART-FILE-STATUS.
005200     SELECT GBL-HISTORY-OUT ASSIGN TO HISTOUT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-HIST-FILE-STATUS.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  GBL-PERSON-FILE
005900     LABEL RECORD STANDARD.
006000 01  GBL-PERSON-RECORD.
006100     05  PERSON-ID                    PIC 9(9).
006200     05  PERSON-NAME                  PIC X(100).
006300*
006400 FD  GBL-BET-FILE
006500     LABEL RECORD STANDARD.
006600 01  GBL-BET-RECORD.
006700     05  BET-ID                       PIC 9(9).
006800     05  BET-STAKE-CENTS              PIC S9(11).
006900     05  BET-STATUS                   PIC X(10).
007000     05  BET-PLACED-AT                PIC X(19).
007100     05  BET-SETTLED-AT               PIC X(19).
007200     05  FILLER                       PIC X(2).
007300*
007400*    ONE-BYTE STATUS VIEW - SEE 02/09/95 CHANGE LOG ENTRY ABOVE
007500 01  BET-STATUS-IND REDEFINES GBL-BET-RECORD.
007600     05  FILLER                       PIC X(20).
007700     05  BET-STATUS-CD                PIC X(1).
007800         88  BET-STATUS-CD-OPEN           VALUE "O".
007900         88  BET-STATUS-CD-WON            VALUE "W".
008000         88  BET-STATUS-CD-LOST           VALUE "L".
008100         88  BET-STATUS-CD-VOID           VALUE "V".
008200         88  BET-STATUS-CD-CASHED         VALUE "C".
008300     05  FILLER                       PIC X(49).
008400*
008500 FD  GBL-PART-FILE
008600     LABEL RECORD STANDARD.
008700 01  GBL-PART-RECORD.
008800     05  PART-ID                      PIC 9(9).
008900     05  PART-BET-ID                  PIC 9(9).
009000     05  PART-PERSON-ID               PIC 9(9).
009100     05  PART-STAKE-CENTS             PIC S9(11).
009200     05  FILLER                       PIC X(2).
009300*
009400*    COMPOSITE BET+PERSON KEY VIEW - SEE GBL-PART-ACTIVITY'S OWN
009500*    CHANGE LOG FOR WHY THIS PAIR IS CARRIED TOGETHER
009600 01  PART-COMPOSITE-KEY-AREA REDEFINES GBL-PART-RECORD.
009700     05  FILLER                       PIC X(9).
009800     05  PART-COMPOSITE-KEY.
009900         10  PART-COMPOSITE-BET-ID        PIC 9(9).
010000         10  PART-COMPOSITE-PERSON-ID     PIC 9(9).
010100     05  FILLER                       PIC X(13).
010200*
010300 FD  GBL-HISTORY-OUT
010400     LABEL RECORD STANDARD.
010500 01  GBL-HISTORY-RECORD                PIC X(300).
010600*
010700*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY WHEN
010800*    THIS EXTRACT IS STAGED OUT TO THE STATEMENT PRINTING SERVICE
010900 01  GBL-HISTORY-RAW-AREA REDEFINES GBL-HISTORY-RECORD.
011000     05  HIST-RAW-TEXT                PIC X(300).
011100*
011200 WORKING-STORAGE SECTION.
011300 77  WS-PERSON-FILE-STATUS              PIC X(2).
011400 77  WS-BET-FILE-STATUS                 PIC X(2).
011500 77  WS-PART-FILE-STATUS                PIC X(2).
011600 77  WS-HIST-FILE-STATUS                PIC X(2).
011700*
011800 77  WS-PERSON-EOF                     PIC X(1)  VALUE "N".
011900     88  WS-PERSON-EOF-YES                 VALUE "Y".
012000 77  WS-BET-EOF                        PIC X(1)  VALUE "N".
012100     88  WS-BET-EOF-YES                    VALUE "Y".
012200 77  WS-PART-EOF                       PIC X(1)  VALUE "N".
012300     88  WS-PART-EOF-YES                    VALUE "Y".
012400*
012500 77  WS-PERSON-CT                      PIC 9(4)  COMP  VALUE ZERO.
012600 77  WS-BET-CT                         PIC 9(4)  COMP  VALUE ZERO.
012700 77  WS-PART-CT                        PIC 9(4)  COMP  VALUE ZERO.
012800 77  WS-PERSON-IX                      PIC 9(4)  COMP.
012900 77  WS-BET-IX                         PIC 9(4)  COMP.
013000 77  WS-PART-IX                        PIC 9(4)  COMP.
013100 77  WS-SCAN-IX                        PIC 9(4)  COMP.
013200 77  WS-SORT-I                         PIC 9(4)  COMP.
013300 77  WS-SORT-J                         PIC 9(4)  COMP.
013400*
013500 77  WS-SEARCH-PERSON-ID                PIC 9(9).
013600 77  WS-FOUND-PERSON-IX                 PIC 9(4)  COMP  VALUE ZERO.
013700 77  WS-SEARCH-BET-ID                   PIC 9(9).
013800 77  WS-FIRST-PART-SW                   PIC X(1).
013900*
014000 77  WS-DETAIL-LINE                     PIC X(300).
014100 77  WS-LINE-PTR                        PIC 9(4)  COMP.
014200*
014300 77  WS-TRIM-TEXT                       PIC X(100).
014400 77  WS-TRIM-LEN                        PIC 9(3)  COMP.
014500*
014600 77  WS-FMT-CENTS                       PIC S9(11).
014700 77  WS-FMT-NUM                         PIC 9(9).
014800 77  WS-FMT-NUM-EDIT                    PIC Z(8)9.
014900 77  WS-FMT-NUM-LEADSPACE-CT            PIC 9(2)  COMP.
015000 77  WS-FMT-NUM-START                   PIC 9(2)  COMP.
015100 77  WS-FMT-CENTS-PART                  PIC 99.
015200*
015300*    SMALL HOUSEHOLD LEDGER VOLUMES - SEE GBL-BET-SETTLE FOR THE
015400*    SAME TABLE SIZE REASONING
015500 01  WS-PERSON-TABLE.
015600     05  WS-PERSON-ENTRY OCCURS 50 TIMES.
015700         10  WPR-PERSON-ID                PIC 9(9).
015800         10  WPR-NAME                     PIC X(100).
015900 01  WS-BET-TABLE.
016000     05  WS-BET-ENTRY OCCURS 200 TIMES.
016100         10  WHB-BET-ID                   PIC 9(9).
016200         10  WHB-STAKE-CENTS              PIC S9(11).
016300         10  WHB-STATUS-CD                PIC X(1).
016400         10  WHB-PLACED-AT                PIC X(19).
016500         10  WHB-SETTLED-AT               PIC X(19).
016600 01  WS-PART-TABLE.
016700     05  WS-PART-ENTRY OCCURS 800 TIMES.
016800         10  WP-BET-ID                    PIC 9(9).
016900         10  WP-PERSON-ID                 PIC 9(9).
017000         10  WP-STAKE-CENTS               PIC S9(11).
017100 01  WS-SWAP-AREA.
017200     05  WHB-SWAP-BET-ID                  PIC 9(9).
017300     05  WHB-SWAP-STAKE-CENTS             PIC S9(11).
017400     05  WHB-SWAP-STATUS-CD               PIC X(1).
017500     05  WHB-SWAP-PLACED-AT               PIC X(19).
017600     05  WHB-SWAP-SETTLED-AT              PIC X(19).
017700*
017800 PROCEDURE DIVISION.
017900*
018000 1000-GBL-HISTORY-EXP.
018100     PERFORM 2000-LOAD-PERSON-TABLE THRU 2000-EXIT.
018200     PERFORM 2050-LOAD-BET-TABLE THRU 2050-EXIT.
018300     PERFORM 2070-LOAD-PART-TABLE THRU 2070-EXIT.
018400     PERFORM 2200-SORT-BET-TABLE-DESC THRU 2200-EXIT.
018500     OPEN OUTPUT GBL-HISTORY-OUT.
018600     PERFORM 3000-WRITE-CSV-HEADER THRU 3000-EXIT.
018700     PERFORM 4000-BUILD-HISTORY-LINES THRU 4000-EXIT.
018800     CLOSE GBL-HISTORY-OUT.
018900     STOP RUN.
019000*
019100 2000-LOAD-PERSON-TABLE.
019200     OPEN INPUT GBL-PERSON-FILE.
019300     PERFORM 2010-READ-ONE-PERSON THRU 2010-EXIT.
019400     PERFORM 2020-STORE-ONE-PERSON THRU 2020-EXIT
019500         UNTIL WS-PERSON-EOF-YES.
019600     CLOSE GBL-PERSON-FILE.
019700 2000-EXIT.
019800     EXIT.
019900*
020000 2010-READ-ONE-PERSON.
020100     READ GBL-PERSON-FILE
020200         AT END MOVE "Y" TO WS-PERSON-EOF
020300     END-READ.
020400 2010-EXIT.
020500     EXIT.
020600*
020700 2020-STORE-ONE-PERSON.
020800     ADD 1 TO WS-PERSON-CT.
020900     MOVE PERSON-ID   TO WPR-PERSON-ID (WS-PERSON-CT).
021000     MOVE PERSON-NAME TO WPR-NAME (WS-PERSON-CT).
021100     PERFORM 2010-READ-ONE-PERSON THRU 2010-EXIT.
021200 2020-EXIT.
021300     EXIT.
021400*
021500 2050-LOAD-BET-TABLE.
021600     OPEN INPUT GBL-BET-FILE.
021700     PERFORM 2060-READ-ONE-BET THRU 2060-EXIT.
021800     PERFORM 2065-STORE-ONE-BET THRU 2065-EXIT
021900         UNTIL WS-BET-EOF-YES.
022000     CLOSE GBL-BET-FILE.
022100 2050-EXIT.
022200     EXIT.
022300*
022400 2060-READ-ONE-BET.
022500     READ GBL-BET-FILE
022600         AT END MOVE "Y" TO WS-BET-EOF
022700     END-READ.
022800 2060-EXIT.
022900     EXIT.
023000*
023100 2065-STORE-ONE-BET.
023200     ADD 1 TO WS-BET-CT.
023300     MOVE BET-ID            TO WHB-BET-ID (WS-BET-CT).
023400     MOVE BET-STAKE-CENTS   TO WHB-STAKE-CENTS (WS-BET-CT).
023500     MOVE BET-STATUS-CD OF BET-STATUS-IND
023600                            TO WHB-STATUS-CD (WS-BET-CT).
023700     MOVE BET-PLACED-AT     TO WHB-PLACED-AT (WS-BET-CT).
023800     MOVE BET-SETTLED-AT    TO WHB-SETTLED-AT (WS-BET-CT).
023900     PERFORM 2060-READ-ONE-BET THRU 2060-EXIT.
024000 2065-EXIT.
024100     EXIT.
024200*
024300 2070-LOAD-PART-TABLE.
024400     OPEN INPUT GBL-PART-FILE.
024500     PERFORM 2080-READ-ONE-PART THRU 2080-EXIT.
024600     PERFORM 2085-STORE-ONE-PART THRU 2085-EXIT
024700         UNTIL WS-PART-EOF-YES.
024800     CLOSE GBL-PART-FILE.
024900 2070-EXIT.
025000     EXIT.
025100*
025200 2080-READ-ONE-PART.
025300     READ GBL-PART-FILE
025400         AT END MOVE "Y" TO WS-PART-EOF
025500     END-READ.
025600 2080-EXIT.
025700     EXIT.
025800*
025900 2085-STORE-ONE-PART.
026000     ADD 1 TO WS-PART-CT.
026100     MOVE PART-COMPOSITE-BET-ID     TO WP-BET-ID (WS-PART-CT).
026200     MOVE PART-COMPOSITE-PERSON-ID  TO WP-PERSON-ID (WS-PART-CT).
026300     MOVE PART-STAKE-CENTS          TO WP-STAKE-CENTS (WS-PART-CT).
026400     PERFORM 2080-READ-ONE-PART THRU 2080-EXIT.
026500 2085-EXIT.
026600     EXIT.
026700*
026800*    BUBBLE SORT - SAME TECHNIQUE GBL-POSITION-RPT USES TO PUT ITS
026900*    OPEN-BET SECTION IN NEWEST-FIRST ORDER.  THIS TABLE NEVER
027000*    HOLDS MORE THAN A FEW HUNDRED BETS FOR A HOUSEHOLD POOL.
027100 2200-SORT-BET-TABLE-DESC.
027200     PERFORM 2210-OUTER-PASS THRU 2210-EXIT
027300         VARYING WS-SORT-I FROM 1 BY 1
027400         UNTIL WS-SORT-I >= WS-BET-CT.
027500 2200-EXIT.
027600     EXIT.
027700*
027800 2210-OUTER-PASS.
027900     PERFORM 2220-INNER-COMPARE THRU 2220-EXIT
028000         VARYING WS-SORT-J FROM 1 BY 1
028100         UNTIL WS-SORT-J > WS-BET-CT - WS-SORT-I.
028200 2210-EXIT.
028300     EXIT.
028400*
028500 2220-INNER-COMPARE.
028600     IF WHB-PLACED-AT (WS-SORT-J) < WHB-PLACED-AT (WS-SORT-J + 1)
028700         PERFORM 2230-SWAP-ENTRIES THRU 2230-EXIT.
028800 2220-EXIT.
028900     EXIT.
029000*
029100 2230-SWAP-ENTRIES.
029200     MOVE WHB-BET-ID (WS-SORT-J)      TO WHB-SWAP-BET-ID.
029300     MOVE WHB-STAKE-CENTS (WS-SORT-J) TO WHB-SWAP-STAKE-CENTS.
029400     MOVE WHB-STATUS-CD (WS-SORT-J)   TO WHB-SWAP-STATUS-CD.
029500     MOVE WHB-PLACED-AT (WS-SORT-J)   TO WHB-SWAP-PLACED-AT.
029600     MOVE WHB-SETTLED-AT (WS-SORT-J)  TO WHB-SWAP-SETTLED-AT.
029700     MOVE WHB-BET-ID (WS-SORT-J + 1)       TO WHB-BET-ID (WS-SORT-J).
029800     MOVE WHB-STAKE-CENTS (WS-SORT-J + 1)  TO WHB-STAKE-CENTS (WS-SORT-J).
029900     MOVE WHB-STATUS-CD (WS-SORT-J + 1)    TO WHB-STATUS-CD (WS-SORT-J).
030000     MOVE WHB-PLACED-AT (WS-SORT-J + 1)    TO WHB-PLACED-AT (WS-SORT-J).
030100     MOVE WHB-SETTLED-AT (WS-SORT-J + 1)   TO WHB-SETTLED-AT (WS-SORT-J).
030200     MOVE WHB-SWAP-BET-ID        TO WHB-BET-ID (WS-SORT-J + 1).
030300     MOVE WHB-SWAP-STAKE-CENTS   TO WHB-STAKE-CENTS (WS-SORT-J + 1).
030400     MOVE WHB-SWAP-STATUS-CD     TO WHB-STATUS-CD (WS-SORT-J + 1).
030500     MOVE WHB-SWAP-PLACED-AT     TO WHB-PLACED-AT (WS-SORT-J + 1).
030600     MOVE WHB-SWAP-SETTLED-AT    TO WHB-SETTLED-AT (WS-SORT-J + 1).
030700 2230-EXIT.
030800     EXIT.
030900*
031000 3000-WRITE-CSV-HEADER.
031100     MOVE SPACES TO GBL-HISTORY-RECORD.
031200     MOVE "ID,Participants,Stake,Status,Placed At,Settled At"
031300         TO GBL-HISTORY-RECORD.
031400     WRITE GBL-HISTORY-RECORD.
031500 3000-EXIT.
031600     EXIT.
031700*
031800 4000-BUILD-HISTORY-LINES.
031900     PERFORM 4050-BUILD-ONE-HISTORY-LINE THRU 4050-EXIT
032000         VARYING WS-BET-IX FROM 1 BY 1
032100         UNTIL WS-BET-IX > WS-BET-CT.
032200 4000-EXIT.
032300     EXIT.
032400*
032500 4050-BUILD-ONE-HISTORY-LINE.
032600     MOVE SPACES TO WS-DETAIL-LINE.
032700     MOVE 1 TO WS-LINE-PTR.
032800     MOVE WHB-BET-ID (WS-BET-IX) TO WS-FMT-NUM.
032900     PERFORM 5210-FORMAT-NUMBER-TEXT THRU 5210-EXIT.
033000     STRING WS-FMT-NUM-EDIT (WS-FMT-NUM-START:) DELIMITED BY SIZE
033100            "," DELIMITED BY SIZE
033200         INTO WS-DETAIL-LINE
033300         WITH POINTER WS-LINE-PTR.
033400     MOVE WHB-BET-ID (WS-BET-IX) TO WS-SEARCH-BET-ID.
033500     PERFORM 5100-FORMAT-PARTICIPANT-LIST THRU 5100-EXIT.
033600     STRING "," DELIMITED BY SIZE INTO WS-DETAIL-LINE
033700         WITH POINTER WS-LINE-PTR.
033800     MOVE WHB-STAKE-CENTS (WS-BET-IX) TO WS-FMT-CENTS.
033900     PERFORM 5200-FORMAT-DOLLAR-AMOUNT THRU 5200-EXIT.
034000     STRING "," DELIMITED BY SIZE INTO WS-DETAIL-LINE
034100         WITH POINTER WS-LINE-PTR.
034200     PERFORM 5250-FORMAT-STATUS-WORD THRU 5250-EXIT.
034300     STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
034400            "," DELIMITED BY SIZE
034500         INTO WS-DETAIL-LINE
034600         WITH POINTER WS-LINE-PTR.
034700     STRING WHB-PLACED-AT (WS-BET-IX) (1:16) DELIMITED BY SIZE
034800            "," DELIMITED BY SIZE
034900         INTO WS-DETAIL-LINE
035000         WITH POINTER WS-LINE-PTR.
035100     IF WHB-SETTLED-AT (WS-BET-IX) NOT = SPACES
035200         STRING WHB-SETTLED-AT (WS-BET-IX) (1:16) DELIMITED BY SIZE
035300             INTO WS-DETAIL-LINE
035400             WITH POINTER WS-LINE-PTR.
035500     MOVE WS-DETAIL-LINE TO GBL-HISTORY-RECORD.
035600     WRITE GBL-HISTORY-RECORD.
035700 4050-EXIT.
035800     EXIT.
035900*
036000*    PARTICIPANT AND BET TABLES ARE NO LONGER IN A COMMON ORDER
036100*    ONCE THE BET TABLE IS SORTED BY PLACED-AT, SO EACH BET'S
036200*    PARTICIPANT LIST IS BUILT BY A LINEAR SCAN - FINE AT THIS
036300*    VOLUME (SEE GBL-POSITION-RPT FOR THE SAME TRADE-OFF)
036400 5100-FORMAT-PARTICIPANT-LIST.
036500     MOVE "Y" TO WS-FIRST-PART-SW.
036600     PERFORM 5110-APPEND-ONE-PARTICIPANT THRU 5110-EXIT
036700         VARYING WS-PART-IX FROM 1 BY 1
036800         UNTIL WS-PART-IX > WS-PART-CT.
036900 5100-EXIT.
037000     EXIT.
037100*
037200 5110-APPEND-ONE-PARTICIPANT.
037300     IF WP-BET-ID (WS-PART-IX) = WS-SEARCH-BET-ID
037400         PERFORM 5115-APPEND-SEPARATOR THRU 5115-EXIT
037500         MOVE WP-PERSON-ID (WS-PART-IX) TO WS-SEARCH-PERSON-ID
037600         PERFORM 5120-FIND-PERSON-INDEX THRU 5120-EXIT
037700         PERFORM 5125-APPEND-PERSON-SEGMENT THRU 5125-EXIT
037800         MOVE "N" TO WS-FIRST-PART-SW.
037900 5110-EXIT.
038000     EXIT.
038100*
038200 5115-APPEND-SEPARATOR.
038300     IF WS-FIRST-PART-SW = "N"
038400         STRING "; " DELIMITED BY SIZE INTO WS-DETAIL-LINE
038500             WITH POINTER WS-LINE-PTR.
038600 5115-EXIT.
038700     EXIT.
038800*
038900 5120-FIND-PERSON-INDEX.
039000     MOVE ZERO TO WS-FOUND-PERSON-IX.
039100     MOVE 1 TO WS-SCAN-IX.
039200     PERFORM 5121-TEST-ONE-PERSON THRU 5121-EXIT
039300         UNTIL WS-SCAN-IX > WS-PERSON-CT
039400            OR WS-FOUND-PERSON-IX > 0.
039500 5120-EXIT.
039600     EXIT.
039700*
039800 5121-TEST-ONE-PERSON.
039900     IF WPR-PERSON-ID (WS-SCAN-IX) = WS-SEARCH-PERSON-ID
040000         MOVE WS-SCAN-IX TO WS-FOUND-PERSON-IX
040100     ELSE
040200         ADD 1 TO WS-SCAN-IX.
040300 5121-EXIT.
040400     EXIT.
040500*
040600 5125-APPEND-PERSON-SEGMENT.
040700     IF WS-FOUND-PERSON-IX > 0
040800         MOVE WPR-NAME (WS-FOUND-PERSON-IX) TO WS-TRIM-TEXT
040900         MOVE 100 TO WS-TRIM-LEN
041000         PERFORM 5400-TRIM-TRAILING-SPACES THRU 5400-EXIT
041100         STRING WS-TRIM-TEXT (1:WS-TRIM-LEN) DELIMITED BY SIZE
041200                " (" DELIMITED BY SIZE
041300             INTO WS-DETAIL-LINE
041400             WITH POINTER WS-LINE-PTR
041500         MOVE WP-STAKE-CENTS (WS-PART-IX) TO WS-FMT-CENTS
041600         PERFORM 5200-FORMAT-DOLLAR-AMOUNT THRU 5200-EXIT
041700         STRING ")" DELIMITED BY SIZE INTO WS-DETAIL-LINE
041800             WITH POINTER WS-LINE-PTR.
041900 5125-EXIT.
042000     EXIT.
042100*
042200 5200-FORMAT-DOLLAR-AMOUNT.
042300     DIVIDE WS-FMT-CENTS BY 100
042400         GIVING WS-FMT-NUM REMAINDER WS-FMT-CENTS-PART.
042500     PERFORM 5210-FORMAT-NUMBER-TEXT THRU 5210-EXIT.
042600     STRING "$" DELIMITED BY SIZE
042700            WS-FMT-NUM-EDIT (WS-FMT-NUM-START:) DELIMITED BY SIZE
042800            "." DELIMITED BY SIZE
042900            WS-FMT-CENTS-PART DELIMITED BY SIZE
043000         INTO WS-DETAIL-LINE
043100         WITH POINTER WS-LINE-PTR.
043200 5200-EXIT.
043300     EXIT.
043400*
043500*    LEADING-ZERO SUPPRESSION WITHOUT AN INTRINSIC FUNCTION - EDIT
043600*    THE NUMBER, THEN COUNT AND SKIP THE LEADING SPACES THE EDIT
043700*    PICTURE LEFT BEHIND
043800 5210-FORMAT-NUMBER-TEXT.
043900     MOVE WS-FMT-NUM TO WS-FMT-NUM-EDIT.
044000     MOVE ZERO TO WS-FMT-NUM-LEADSPACE-CT.
044100     INSPECT WS-FMT-NUM-EDIT TALLYING WS-FMT-NUM-LEADSPACE-CT
044200         FOR LEADING SPACE.
044300     COMPUTE WS-FMT-NUM-START = WS-FMT-NUM-LEADSPACE-CT + 1.
044400 5210-EXIT.
044500     EXIT.
044600*
044700*    THE ONE-BYTE STATUS CODE DRIVES THE LOWER-CASE WORD DIRECTLY -
044800*    NO INSPECT CONVERTING OF THE FULL TEXT WORD NEEDED
044900 5250-FORMAT-STATUS-WORD.
045000     MOVE SPACES TO WS-TRIM-TEXT.
045100     IF WHB-STATUS-CD (WS-BET-IX) = "O"
045200         MOVE "open" TO WS-TRIM-TEXT
045300     ELSE
045400     IF WHB-STATUS-CD (WS-BET-IX) = "W"
045500         MOVE "won" TO WS-TRIM-TEXT
045600     ELSE
045700     IF WHB-STATUS-CD (WS-BET-IX) = "L"
045800         MOVE "lost" TO WS-TRIM-TEXT
045900     ELSE
046000     IF WHB-STATUS-CD (WS-BET-IX) = "V"
046100         MOVE "void" TO WS-TRIM-TEXT
046200     ELSE
046300         MOVE "cashed_out" TO WS-TRIM-TEXT.
046400     MOVE 100 TO WS-TRIM-LEN.
046500     PERFORM 5400-TRIM-TRAILING-SPACES THRU 5400-EXIT.
046600 5250-EXIT.
046700     EXIT.
046800*
046900*    BACKWARD SCAN FOR THE END OF A SPACE-PADDED FIELD - THE SAME
047000*    TRICK USED TO TRIM BOTH PERSON NAMES AND STATUS WORDS BEFORE
047100*    THEY GO INTO THE COMMA-SEPARATED LINE
047200 5400-TRIM-TRAILING-SPACES.
047300     PERFORM 5410-BACK-UP-ONE THRU 5410-EXIT
047400         UNTIL WS-TRIM-LEN = 0
047500            OR WS-TRIM-TEXT (WS-TRIM-LEN:1) NOT = SPACE.
047600 5400-EXIT.
047700     EXIT.
047800*
047900 5410-BACK-UP-ONE.
048000     SUBTRACT 1 FROM WS-TRIM-LEN.
048100 5410-EXIT.
048200     EXIT.
