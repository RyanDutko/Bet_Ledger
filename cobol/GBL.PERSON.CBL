000100 IDENTIFICATION DIVISION.
000200*
000300 PROGRAM-ID.    GBL-PERSON-MASTER.
000400 AUTHOR.        R. POTHIER.
000500 INSTALLATION.  PARLAY SYSTEMS INC - DATA PROCESSING.
000600 DATE-WRITTEN.  03/14/1985.
000700 DATE-COMPILED.
000800 SECURITY.      COMPANY CONFIDENTIAL - POOL MEMBERSHIP DATA.
000900*
001000******************************************************************
001100*  GBL-PERSON-MASTER                                            *
001200*  RECORD LAYOUT FOR THE POOL MEMBERSHIP (PERSON) MASTER FILE.  *
001300*  ONE RECORD PER NAMED PARTICIPANT IN THE LEDGER.  KEYED BY    *
001400*  PERS-ID, ASCENDING, ONE RECORD PER MEMBER.  THIS MEMBER IS   *
001500*  COMPILED STANDALONE AS A LAYOUT CHECK ONLY - NO LIVE I/O IS  *
001600*  PERFORMED HERE.  SEE GBL.POSRPT AND GBL.HISEXP FOR THE       *
001700*  PROGRAMS THAT ACTUALLY OPEN THIS FILE.                       *
001800******************************************************************
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    03/14/85  RP    ORIGINAL LAYOUT - CARRIED OVER FROM THE
002300*                     MANUAL MEMBERSHIP LEDGER CARDS.
002400*    11/02/87  RP    WIDENED PERS-NAME FROM 40 TO 100 TO HOLD
002500*                     FULL LEGAL NAMES FOR THE YEAR-END 1099-MISC
002600*                     PRINT RUN.
002700*    06/19/91  TQ    ADDED PERS-NAME-RPT-AREA REDEFINE FOR THE
002800*                     20-CHAR TRUNCATED NAME USED ON POSITION RPT.
002900*    02/09/95  TQ    ADDED PERS-ID-PARTS REDEFINE - NEW MEMBERS
003000*                     NOW ASSIGNED A REGION PREFIX PER TICKET 142.
003100*    01/06/99  DAR   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
003200*                     NO CHANGE REQUIRED.  SIGNED OFF PER MEMO.
003300*    08/22/03  DAR   ADDED WS-RECORD-LENGTH-CT CONSTANT FOR THE
003400*                     NIGHTLY LAYOUT-CHECK JOB (TICKET 219).
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-370.
003900 OBJECT-COMPUTER.   IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT GBL-PERSON-FILE ASSIGN TO PERSFIL
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-PERS-FILE-STATUS.
004700*
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  GBL-PERSON-FILE
005100     LABEL RECORD STANDARD.
005200 01  GBL-PERSON-RECORD.
005300     05  PERS-ID                      PIC 9(9).
005400     05  PERS-NAME                    PIC X(100).
005500     05  FILLER                       PIC X(11).
005600*
005700*    ALTERNATE VIEW - 20 CHAR TRUNCATED NAME FOR PRINT USE
005800 01  PERS-NAME-RPT-AREA REDEFINES GBL-PERSON-RECORD.
005900     05  FILLER                       PIC X(9).
006000     05  PERS-NAME-RPT                PIC X(20).
006100     05  FILLER                       PIC X(91).
006200*
006300*    ALTERNATE VIEW - REGION-PREFIXED KEY, POST-1995 MEMBERS
006400 01  PERS-ID-PARTS REDEFINES GBL-PERSON-RECORD.
006500     05  PERS-ID-REGION               PIC 9(3).
006600     05  PERS-ID-SEQ                  PIC 9(6).
006700     05  FILLER                       PIC X(111).
006800*
006900*    RAW BUFFER VIEW - USED BY THE GENERIC FILE-COPY UTILITY
007000 01  GBL-PERSON-RAW-AREA REDEFINES GBL-PERSON-RECORD.
007100     05  PERS-RAW-TEXT                PIC X(120).
007200*
007300 WORKING-STORAGE SECTION.
007400 77  WS-PERS-FILE-STATUS              PIC X(2).
007500 77  WS-RECORD-LENGTH-CT              PIC 9(5)  COMP  VALUE 120.
007600*
007700 PROCEDURE DIVISION.
007800 0000-MAIN.
007900     DISPLAY "GBL-PERSON-MASTER LAYOUT LENGTH " WS-RECORD-LENGTH-CT.
008000     STOP RUN.
